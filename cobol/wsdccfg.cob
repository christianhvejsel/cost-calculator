000100*****************************************************
000200*                                                   *
000300*  Record Definition For Datacentre Configuration   *
000400*           File                                    *
000500*     Uses Cf-Case-Id as key                        *
000600*****************************************************
000700* File size 61 bytes.
000800*
000900* One record per candidate hybrid system ensemble case.
001000*
001100* 11/12/25 dwh - Created.
001200* 03/02/26 ktm - Added Cf-Gen-Type 88-levels after Op
001300*                confused E and T on the Dutton run.
001400*
001500 01  CF-Config-Record.
001600     03  Cf-Case-Id           pic 9(4).
001700     03  Cf-Location-Name     pic x(20).
001800*        Site label - key field, informational only.
001900     03  Cf-Solar-Cap-Mw      pic 9(5).
002000*        Solar Pv capacity, Mw-Dc.
002100     03  Cf-Bess-Power-Mw     pic 9(5).
002200*        Battery power capacity, Mw.
002300     03  Cf-Gen-Cap-Mw        pic 9(5).
002400*        Standby generator capacity, Mw.
002500     03  Cf-Gen-Type          pic x.
002600         88  Cf-Gas-Engine     value "E".
002700         88  Cf-Gas-Turbine    value "T".
002800     03  Cf-Dc-Load-Mw        pic 9(5).
002900*        Datacentre constant load, Mw.
003000     03  Filler               pic x(16).
