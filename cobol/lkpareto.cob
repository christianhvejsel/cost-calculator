000100*****************************************************
000200*                                                   *
000300*  Linkage - Call Interface For Ecpareto            *
000400*     Caller builds Ws-Ensemble-Work-Table as each  *
000500*       case completes; ecpareto sorts a working     *
000600*       copy by renewable pct and sets              *
000700*       Wse-Pareto-Flag on the table passed in.      *
000800*     Max 500 cases per run - see Lk-Pa-Case-Count.  *
000900*****************************************************
001000* 15/12/25 dwh - Created.
001100* 26/02/26 raf - Added Pareto-Optimal/Not-Pareto 88s,
001200*                ecpareto used literal "Y"/"N" before.
001300*
001400 01  LK-Pareto-Control.
001500     03  Lk-Pa-Case-Count      pic 9(4) comp.
001600     03  Lk-Pa-Pareto-Count    pic 9(4) comp.
001700     03  Filler                pic x(02).
001800*
001900 01  WS-Ensemble-Work-Table.
002000     03  Ws-Ens-Entry  occurs 1 to 500 times
002100                        depending on Lk-Pa-Case-Count
002200                        indexed by Ws-Ens-Idx.
002300         05  Wse-Case-Id          pic 9(4).
002400         05  Wse-Lcoe             pic 9(4)v99.
002500         05  Wse-Renewable-Pct    pic 9(3)v99.
002600         05  Wse-Pareto-Flag      pic x.
002700            88  Wse-Pareto-Optimal  value "Y".
002800            88  Wse-Not-Pareto      value "N".
002900         05  Filler               pic x(02).
