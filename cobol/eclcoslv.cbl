000100*****************************************************************
000200*                                                               *
000300*         P R O - F O R M A   /   L C O E   S O L V E R         *
000400*                                                               *
000500*        Builds the 22 line pro-forma for one case at a        *
000600*        trial Lcoe, solves for the Lcoe that zeroes the       *
000700*        equity Npv, and rolls up the lifetime energy mix.     *
000800*                                                               *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300 program-id.    eclcoslv.
001400 author.        d w hollis.
001500 installation.  cascade utility systems - energy costing group.
001600 date-written.  02/05/86.
001700 date-compiled.
001800 security.      proprietary - internal use only.
001900*
002000**
002100*    Remarks.           Computes Capex, debt, Itc and Macrs
002200*                       depreciation once per case, then drives
002300*                       a Newton iteration on Lcoe against the
002400*                       22 yr (-1..20) equity cash flow Npv.
002500*                       Also rolls up the lifetime energy mix
002600*                       (renewable pct) from the 20 annual lines.
002700*
002800*    Called by.         ecensbl, ecprfrpt.
002900*    Called modules.    none.
003000*
003100*    Linkage.           Lk-Lcoslv-Control    (lklcoslv.cob)
003200*                       Ws-Annual-Result-Table (wsanntbl.cob) in
003300*                       PL-Proforma-Table    (wsprfln.cob)   out
003400**
003500* Changes:
003600* 05/02/86 dwh -      1.00.00 Created for the co-gen refinancing
003700*                     study, straight line depreciation only.
003800* 11/09/94 dwh -      1.01.00 Added 5 yr Macrs option alongside
003900*                     straight line, selectable by Upsi-0.
004000* 21/07/98 dwh -      1.02.00 Y2k review - Pl-Year is signed 2
004100*                     digit, -1 thru 20, no century issue.
004200* 02/12/08 ktm -      1.03.00 Debt service now computed as a
004300*                     level payment, replaced interest-only note.
004400* 18/12/25 ktm -      1.04.00 Rebuilt for the off-grid datacentre
004500*                     ensemble work - straight line path dropped,
004600*                     Macrs 5 yr schedule is now the only path.
004700* 11/02/26 ktm -      1.04.01 Added Lk-Lc-Npv-Check for the
004800*                     proforma report footer line.
004900* 19/02/26 raf -      1.04.02 Fixed renewable share using hard
005000*                     Capex only, soft costs were bleeding in.
005100* 05/04/26 raf -      1.04.03 Aa000 now closes out with one
005200*                     Perform Thru range (Gg010 Thru Hh900-Exit)
005300*                     instead of two discrete Perform statements -
005400*                     Gg011/Hh010/Hh011 moved down after Hh900 so
005500*                     the range falls straight through.
005600*
005700*****************************************************************
005800*
005900* Proprietary Notice.
006000* ******************
006100*
006200* Part of the Cascade Utility Systems Energy Costing package.
006300* Copyright (c) Cascade Utility Systems, 1986-2026 and later.
006400* All rights reserved.  Internal maintenance copy - not for
006500* distribution outside the Systems Development department.
006600*
006700*****************************************************************
006800*
006900 environment             division.
007000*===============================
007100*
007200 copy  "ecenvdiv.cob".
007300*
007400 data                    division.
007500*===============================
007600*
007700 working-storage section.
007800*------------------------
007900*
008000 77  Prog-Name           pic x(19) value "ECLCOSLV (1.04.03)".
008100*
008200 copy "wsecphys.cob".
008300 copy "wsecfin.cob".
008400*
008500*    Macrs schedule, redefined as an indexable table - the
008600*    discrete yr-01 thru yr-20 items in wsecfin.cob each carry
008700*    their own Value clause and cannot be one Occurs item there.
008800 01  WS-Macrs-Table  redefines Ec-Macrs-Schedule.
008900     03  Ws-Macrs-Pct        pic 99v99  comp-3
009000                              occurs 20 times
009100                              indexed by Ws-Macrs-Idx.
009200*
009300 01  WS-Lc-Config.
009400     03  Ws-Lc-Case-Id        pic 9(4).
009500     03  Ws-Lc-Solar-Cap-Mw   pic 9(5).
009600     03  Ws-Lc-Bess-Power-Mw  pic 9(5).
009700     03  Ws-Lc-Gen-Cap-Mw     pic 9(5).
009800     03  Ws-Lc-Gen-Type       pic x.
009900     03  Ws-Lc-Dc-Load-Mw     pic 9(5).
010000     03  Filler               pic x(05).
010100 01  WS-Lc-Config-Msg  redefines WS-Lc-Config
010200                         pic x(30).
010300*        Flat view used to build the trace line on Sy-Trace.
010400*
010500 01  Ws-Lc-Heat-Rate      pic 9(4)       comp-3.
010600*
010700 01  WS-Capex-Components.
010800     03  Ws-Cc-Solar          pic s9(5)v9(6) comp-3.
010900     03  Ws-Cc-Bess           pic s9(5)v9(6) comp-3.
011000     03  Ws-Cc-Gen            pic s9(5)v9(6) comp-3.
011100     03  Ws-Cc-Sysint         pic s9(5)v9(6) comp-3.
011200     03  Filler               pic x(02).
011300 01  WS-Capex-Components-Tbl  redefines WS-Capex-Components.
011400     03  Ws-Cc-Item           pic s9(5)v9(6) comp-3
011500                               occurs 4 times
011600                               indexed by Ws-Cc-Idx.
011700*        Summed into Ws-Hard-Capex by Bb011 below, one entry
011800*        per hard Capex component (solar/Bess/gen/sys-int).
011900*
012000 01  WS-Capex-Build.
012100     03  Ws-Hard-Capex        pic s9(7)v9(6) comp-3.
012200     03  Ws-Soft-Costs        pic s9(7)v9(6) comp-3.
012300     03  Ws-Total-Capex       pic s9(7)v9(6) comp-3.
012400     03  Ws-Total-Debt        pic s9(7)v9(6) comp-3.
012500     03  Ws-Renewable-Share   pic s9v9(6)    comp-3.
012600     03  Ws-Itc-Amount        pic s9(7)v9(6) comp-3.
012700     03  Ws-Depr-Basis        pic s9(7)v9(6) comp-3.
012800     03  Ws-Annual-Payment    pic s9(7)v9(6) comp-3.
012900     03  Filler               pic x(02).
013000 01  Ws-Total-Capex-X  redefines Ws-Total-Capex
013100                         pic x(8).
013200*        Byte-level view used only when the Upsi-0 debug
013300*        switch is set, for the Capex build trace dump.
013400*
013500 01  WS-Power-Work.
013600     03  Ws-Pow-Base          pic s9(3)v9(9) comp-3.
013700     03  Ws-Pow-Result        pic s9(3)v9(9) comp-3.
013800     03  Ws-Pow-Exponent      pic s9(4)      comp.
013900     03  Ws-Pow-Idx           pic s9(4)      comp.
014000     03  Filler               pic x(02).
014100*
014200 01  WS-Escalation-Work.
014300     03  Ws-Om-Esc            pic s9(3)v9(9) comp-3.
014400     03  Ws-Fuel-Esc          pic s9(3)v9(9) comp-3.
014500     03  Ws-Gen-Fuel-Mmbtu    pic s9(7)v9(6) comp-3.
014600     03  Filler               pic x(02).
014700*
014800 01  WS-Debt-Work.
014900     03  Ws-Debt-Balance      pic s9(7)v9(6) comp-3.
015000     03  Filler               pic x(02).
015100*
015200 01  WS-Year-Work.
015300     03  Ws-Table-Idx         pic s9(3)      comp.
015400     03  Ws-Proforma-Year     pic s9(3)      comp.
015500     03  Ws-Op-Year           pic s9(3)      comp.
015600     03  Filler               pic x(02).
015700*
015800 01  WS-Solve-Work.
015900     03  Ws-Lcoe-Guess        pic s9(5)v9(6) comp-3.
016000     03  Ws-Lcoe-Guess2       pic s9(5)v9(6) comp-3.
016100     03  Ws-Lcoe-Trial        pic s9(5)v9(6) comp-3.
016200     03  Ws-Npv-Accum         pic s9(7)v9(6) comp-3.
016300     03  Ws-Npv-At-Guess      pic s9(7)v9(6) comp-3.
016400     03  Ws-Npv-At-Guess2     pic s9(7)v9(6) comp-3.
016500     03  Ws-Derivative        pic s9(7)v9(9) comp-3.
016600     03  Ws-Next-Guess        pic s9(5)v9(6) comp-3.
016700     03  Ws-Discount-Factor   pic s9(3)v9(9) comp-3.
016800     03  Ws-Iteration-Count   pic 9(5)       comp.
016900     03  Filler               pic x(02).
017000 01  Ws-Converged-Switch  pic x value "N".
017100     88  Ws-Lcoe-Converged    value "Y".
017200 01  Ws-Solve-Fail-Switch  pic x value "N".
017300     88  Ws-Solve-Failed       value "Y".
017400*
017500 01  WS-Lifetime-Accum.
017600     03  Ws-Lt-Solar-Net      pic 9(10) comp-3.
017700     03  Ws-Lt-Bess-Charged   pic 9(10) comp-3.
017800     03  Ws-Lt-Bess-Disch     pic 9(10) comp-3.
017900     03  Ws-Lt-Gen-Output     pic 9(10) comp-3.
018000     03  Ws-Lt-Gen-Fuel       pic 9(10) comp-3.
018100     03  Ws-Lt-Load-Served    pic 9(10) comp-3.
018200     03  Filler               pic x(02).
018300 01  WS-Lifetime-Accum-Tbl  redefines WS-Lifetime-Accum.
018400     03  Ws-Lt-Item           pic 9(10) comp-3
018500                               occurs 6 times
018600                               indexed by Ws-Lt-Idx.
018700*
018800 01  Sy-Trace              pic x(40) value spaces.
018900*
019000 linkage                 section.
019100*========================
019200*
019300 copy "lklcoslv.cob".
019400 copy "wsanntbl.cob".
019500 copy "wsprfln.cob".
019600*
019700 procedure division using LK-Lcoslv-Control
019800                          WS-Annual-Result-Table
019900                          PL-Proforma-Table.
020000*
020100 aa000-Main               section.
020200********************************
020300*
020400     move     Lk-Lc-Case-Id       to Ws-Lc-Case-Id
020500     move     Lk-Lc-Solar-Cap-Mw  to Ws-Lc-Solar-Cap-Mw
020600     move     Lk-Lc-Bess-Power-Mw to Ws-Lc-Bess-Power-Mw
020700     move     Lk-Lc-Gen-Cap-Mw    to Ws-Lc-Gen-Cap-Mw
020800     move     Lk-Lc-Gen-Type      to Ws-Lc-Gen-Type
020900     move     Lk-Lc-Dc-Load-Mw    to Ws-Lc-Dc-Load-Mw
021000     move     "N"                 to Ws-Solve-Fail-Switch.
021100*
021200     if       Ws-Lc-Gen-Type = "T"
021300         move Ec-Heatrate-Turbine to Ws-Lc-Heat-Rate
021400     else
021500         move Ec-Heatrate-Engine  to Ws-Lc-Heat-Rate
021600     end-if.
021700*
021800     perform  bb010-Build-Capex-And-Debt.
021900*
022000     if       Lk-Lc-Known-Lcoe = zero
022100         perform ff010-Solve-Lcoe
022200     else
022300         move    Lk-Lc-Known-Lcoe to Ws-Lcoe-Guess
022400         move    Ws-Lcoe-Guess    to Ws-Lcoe-Trial
022500         perform dd010-Build-Proforma-At-Trial
022600         move    Ws-Npv-Accum     to Ws-Npv-At-Guess
022700     end-if.
022800*
022900     perform  gg010-Compute-Energy-Mix thru hh900-Exit.
023000     go       to zz999-Goback.
023100*
023200 aa000-Exit.
023300     exit.
023400*
023500 bb010-Build-Capex-And-Debt  section.
023600*************************************
023700*    Capex, debt sizing, Itc and the depreciable basis - done
023800*    once per case, the trial Lcoe does not enter in here.
023900*
024000     compute  Ws-Cc-Solar rounded =
024100              Ec-Capex-Solar-Per-W * Ws-Lc-Solar-Cap-Mw.
024200     compute  Ws-Cc-Bess rounded =
024300              Ec-Capex-Bess-Per-Kwh * Ws-Lc-Bess-Power-Mw
024400              * Ec-Bess-Hours / 1000.
024500     if       Ws-Lc-Gen-Type = "T"
024600         compute Ws-Cc-Gen rounded =
024700                 Ec-Capex-Gen-Tur-Per-Kw * Ws-Lc-Gen-Cap-Mw
024800                 / 1000
024900     else
025000         compute Ws-Cc-Gen rounded =
025100                 Ec-Capex-Gen-Eng-Per-Kw * Ws-Lc-Gen-Cap-Mw
025200                 / 1000
025300     end-if.
025400     compute  Ws-Cc-Sysint rounded =
025500              Ec-Capex-Sysint-Kw * Ws-Lc-Dc-Load-Mw / 1000.
025600*
025700     move     zero              to Ws-Hard-Capex.
025800     perform  bb011-Sum-Capex-Component
025900              varying Ws-Cc-Idx from 1 by 1
026000              until   Ws-Cc-Idx > 4.
026100*
026200     compute  Ws-Soft-Costs rounded =
026300              Ws-Hard-Capex * Ec-Capex-Soft-Pct / 100.
026400     compute  Ws-Total-Capex rounded =
026500              Ws-Hard-Capex + Ws-Soft-Costs.
026600     compute  Ws-Total-Debt rounded =
026700              Ws-Total-Capex * Ec-Fin-Leverage-Pct / 100.
026800     compute  Ws-Renewable-Share rounded =
026900              (Ws-Cc-Solar + Ws-Cc-Bess) / Ws-Hard-Capex.
027000     compute  Ws-Itc-Amount rounded =
027100              Ws-Total-Capex * Ws-Renewable-Share
027200              * Ec-Fin-Itc-Pct / 100.
027300     compute  Ws-Depr-Basis rounded =
027400              Ws-Total-Capex - (Ws-Itc-Amount / 2).
027500*
027600     move     1           to Ws-Pow-Idx.
027700     compute  Ws-Pow-Base = 1 + (Ec-Fin-Cost-Of-Debt-Pct / 100).
027800     move     Ec-Fin-Debt-Term-Yrs to Ws-Pow-Exponent.
027900     perform  hh010-Compute-Power.
028000     compute  Ws-Annual-Payment rounded =
028100              Ws-Total-Debt * (Ec-Fin-Cost-Of-Debt-Pct / 100)
028200              * Ws-Pow-Result / (Ws-Pow-Result - 1).
028300*
028400     if       Ec-Rerun-Requested
028500         move Ws-Total-Capex to Sy-Trace
028600         display "ECLCOSLV CAPEX TRACE " Sy-Trace
028700     end-if.
028800*
028900 bb010-Exit.
029000     exit.
029100*
029200 bb011-Sum-Capex-Component  section.
029300************************************
029400*
029500     add      Ws-Cc-Item (Ws-Cc-Idx) to Ws-Hard-Capex.
029600*
029700 bb011-Exit.
029800     exit.
029900*
030000 dd010-Build-Proforma-At-Trial  section.
030100****************************************
030200*    Builds all 22 yrs of Pl-Proforma-Table at Ws-Lcoe-Trial
030300*    and leaves the resulting equity Npv in Ws-Npv-Accum.
030400*
030500     move     zero        to Ws-Npv-Accum.
030600     move     Ws-Total-Debt to Ws-Debt-Balance.
030700     perform  dd011-Build-Construction-Year
030800              varying Ws-Table-Idx from 1 by 1
030900              until   Ws-Table-Idx > 2.
031000     perform  dd020-Build-Operating-Year
031100              varying Ws-Op-Year from 1 by 1
031200              until   Ws-Op-Year > Ec-Operating-Years.
031300*
031400 dd010-Exit.
031500     exit.
031600*
031700 dd011-Build-Construction-Year  section.
031800****************************************
031900*    Two entries, table idx 1/2 = project yr -1/0 - the
032000*    capital spend is spread evenly over the two build yrs.
032100*
032200     compute  Ws-Proforma-Year = Ws-Table-Idx - 2.
032300     move     Ws-Proforma-Year to Pl-Year (Ws-Table-Idx).
032400*
032500     compute  Pl-Capex (Ws-Table-Idx) rounded =
032600              zero - (Ws-Total-Capex / Ec-Fin-Construct-Yrs).
032700     compute  Pl-Debt-Contrib (Ws-Table-Idx) rounded =
032800              (Ws-Total-Capex / Ec-Fin-Construct-Yrs)
032900              * Ec-Fin-Leverage-Pct / 100.
033000     compute  Pl-Equity-Capex (Ws-Table-Idx) rounded =
033100              zero - ((Ws-Total-Capex / Ec-Fin-Construct-Yrs)
033200              * (1 - (Ec-Fin-Leverage-Pct / 100))).
033300*
033400     move     zero to Pl-Fuel-Cost (Ws-Table-Idx)
033500                       Pl-Fixed-Om-Cost (Ws-Table-Idx)
033600                       Pl-Var-Om-Cost (Ws-Table-Idx)
033700                       Pl-Total-Opex (Ws-Table-Idx)
033800                       Pl-Revenue (Ws-Table-Idx)
033900                       Pl-Ebitda (Ws-Table-Idx)
034000                       Pl-Debt-Outstanding (Ws-Table-Idx)
034100                       Pl-Interest-Exp (Ws-Table-Idx)
034200                       Pl-Debt-Service (Ws-Table-Idx)
034300                       Pl-Principal-Pmt (Ws-Table-Idx)
034400                       Pl-Depreciation (Ws-Table-Idx)
034500                       Pl-Taxable-Income (Ws-Table-Idx)
034600                       Pl-Tax-Benefit (Ws-Table-Idx)
034700                       Pl-Fed-Itc (Ws-Table-Idx).
034800*
034900     move     Pl-Equity-Capex (Ws-Table-Idx)
035000                          to Pl-Net-Equity-Cf (Ws-Table-Idx).
035100*
035200     compute  Ws-Pow-Exponent =
035300              Ws-Proforma-Year + Ec-Fin-Construct-Yrs.
035400     perform  ee010-Discount-Equity-Cf.
035500*
035600 dd011-Exit.
035700     exit.
035800*
035900 dd020-Build-Operating-Year  section.
036000*************************************
036100*    One entry per operating yr 1-20, table idx = yr + 2.
036200*
036300     compute  Ws-Table-Idx = Ws-Op-Year + 2.
036400     move     Ws-Op-Year  to Pl-Year (Ws-Table-Idx).
036500     move     zero        to Pl-Capex (Ws-Table-Idx)
036600                              Pl-Debt-Contrib (Ws-Table-Idx)
036700                              Pl-Equity-Capex (Ws-Table-Idx)
036800                              Pl-Fed-Itc (Ws-Table-Idx).
036900*
037000     move     1           to Ws-Pow-Idx.
037100     compute  Ws-Pow-Base = 1 + (Ec-Om-Escalator-Pct / 100).
037200     compute  Ws-Pow-Exponent = Ws-Op-Year - 1.
037300     perform  hh010-Compute-Power.
037400     move     Ws-Pow-Result to Ws-Om-Esc.
037500*
037600     move     1           to Ws-Pow-Idx.
037700     compute  Ws-Pow-Base = 1 + (Ec-Om-Fuel-Esc-Pct / 100).
037800     compute  Ws-Pow-Exponent = Ws-Op-Year - 1.
037900     perform  hh010-Compute-Power.
038000     move     Ws-Pow-Result to Ws-Fuel-Esc.
038100*
038200     compute  Ws-Gen-Fuel-Mmbtu rounded =
038300              Wsa-Gen-Output-Mwh (Ws-Op-Year)
038400              * 1000 * Ws-Lc-Heat-Rate / 1000000.
038500*
038600     compute  Pl-Fuel-Cost (Ws-Table-Idx) rounded =
038700              zero - (Ec-Om-Fuel-Per-Mmbtu * Ws-Fuel-Esc
038800              * Ws-Gen-Fuel-Mmbtu / 1000000).
038900*
039000     if       Ws-Lc-Gen-Type = "T"
039100         compute Pl-Fixed-Om-Cost (Ws-Table-Idx) rounded =
039200             zero -
039300             (((Ec-Om-Solar-Fixed-Kw * Ws-Om-Esc
039400                * Ws-Lc-Solar-Cap-Mw * 1000)
039500              + (Ec-Om-Bess-Fixed-Kw * Ws-Om-Esc
039600                * Ws-Lc-Bess-Power-Mw * 1000)
039700              + (Ec-Om-Gen-Fixed-Tur-Kw * Ws-Om-Esc
039800                * Ws-Lc-Gen-Cap-Mw * 1000)
039900              + (Ec-Om-Bos-Fixed-Kw * Ws-Om-Esc
040000                * Ws-Lc-Dc-Load-Mw * 1000)) / 1000000
040100              + (Ec-Om-Soft-Pct * Ws-Om-Esc / 100
040200                * Ws-Hard-Capex))
040300         compute Pl-Var-Om-Cost (Ws-Table-Idx) rounded =
040400             zero - (Ec-Om-Gen-Var-Tur-Kwh * Ws-Om-Esc
040500             * Wsa-Gen-Output-Mwh (Ws-Op-Year)
040600             * 1000 / 1000000)
040700     else
040800         compute Pl-Fixed-Om-Cost (Ws-Table-Idx) rounded =
040900             zero -
041000             (((Ec-Om-Solar-Fixed-Kw * Ws-Om-Esc
041100                * Ws-Lc-Solar-Cap-Mw * 1000)
041200              + (Ec-Om-Bess-Fixed-Kw * Ws-Om-Esc
041300                * Ws-Lc-Bess-Power-Mw * 1000)
041400              + (Ec-Om-Gen-Fixed-Eng-Kw * Ws-Om-Esc
041500                * Ws-Lc-Gen-Cap-Mw * 1000)
041600              + (Ec-Om-Bos-Fixed-Kw * Ws-Om-Esc
041700                * Ws-Lc-Dc-Load-Mw * 1000)) / 1000000
041800              + (Ec-Om-Soft-Pct * Ws-Om-Esc / 100
041900                * Ws-Hard-Capex))
042000         compute Pl-Var-Om-Cost (Ws-Table-Idx) rounded =
042100             zero - (Ec-Om-Gen-Var-Eng-Kwh * Ws-Om-Esc
042200             * Wsa-Gen-Output-Mwh (Ws-Op-Year)
042300             * 1000 / 1000000)
042400     end-if.
042500*
042600     compute  Pl-Total-Opex (Ws-Table-Idx) rounded =
042700              Pl-Fuel-Cost (Ws-Table-Idx)
042800              + Pl-Fixed-Om-Cost (Ws-Table-Idx)
042900              + Pl-Var-Om-Cost (Ws-Table-Idx).
043000*
043100     compute  Pl-Revenue (Ws-Table-Idx) rounded =
043200              Ws-Lcoe-Trial
043300              * Wsa-Load-Served-Mwh (Ws-Op-Year)
043400              / 1000000.
043500     compute  Pl-Ebitda (Ws-Table-Idx) rounded =
043600              Pl-Revenue (Ws-Table-Idx)
043700              + Pl-Total-Opex (Ws-Table-Idx).
043800*
043900     move     Ws-Debt-Balance to
044000                      Pl-Debt-Outstanding (Ws-Table-Idx).
044100     compute  Pl-Interest-Exp (Ws-Table-Idx) rounded =
044200              zero - (Ws-Debt-Balance
044300              * (Ec-Fin-Cost-Of-Debt-Pct / 100)).
044400     compute  Pl-Debt-Service (Ws-Table-Idx) rounded =
044500              zero - Ws-Annual-Payment.
044600     compute  Pl-Principal-Pmt (Ws-Table-Idx) rounded =
044700              Pl-Debt-Service (Ws-Table-Idx)
044800              - Pl-Interest-Exp (Ws-Table-Idx).
044900     if       Ws-Op-Year < Ec-Fin-Debt-Term-Yrs
045000         add  Pl-Principal-Pmt (Ws-Table-Idx)
045100                               to Ws-Debt-Balance
045200     end-if.
045300*
045400     compute  Pl-Depreciation (Ws-Table-Idx) rounded =
045500              zero - (Ws-Macrs-Pct (Ws-Op-Year) / 100
045600              * Ws-Depr-Basis).
045700     compute  Pl-Taxable-Income (Ws-Table-Idx) rounded =
045800              Pl-Ebitda (Ws-Table-Idx)
045900              + Pl-Depreciation (Ws-Table-Idx)
046000              + Pl-Interest-Exp (Ws-Table-Idx).
046100     if       Ws-Op-Year = 1
046200         compute Pl-Tax-Benefit (Ws-Table-Idx) rounded =
046300             (zero - (Pl-Taxable-Income (Ws-Table-Idx)
046400             * Ec-Fin-Tax-Rate-Pct / 100)) + Ws-Itc-Amount
046500         move Ws-Itc-Amount to Pl-Fed-Itc (Ws-Table-Idx)
046600     else
046700         compute Pl-Tax-Benefit (Ws-Table-Idx) rounded =
046800             zero - (Pl-Taxable-Income (Ws-Table-Idx)
046900             * Ec-Fin-Tax-Rate-Pct / 100)
047000     end-if.
047100*
047200     compute  Pl-Net-Equity-Cf (Ws-Table-Idx) rounded =
047300              Pl-Ebitda (Ws-Table-Idx)
047400              + Pl-Debt-Service (Ws-Table-Idx)
047500              + Pl-Tax-Benefit (Ws-Table-Idx)
047600              + Pl-Equity-Capex (Ws-Table-Idx).
047700*
047800     compute  Ws-Pow-Exponent = Ws-Op-Year + Ec-Fin-Construct-Yrs.
047900     perform  ee010-Discount-Equity-Cf.
048000*
048100 dd020-Exit.
048200     exit.
048300*
048400 ee010-Discount-Equity-Cf  section.
048500***********************************
048600*    Ws-Pow-Exponent is set by the caller before this is
048700*    performed - exponent = project yr + construction_time.
048800*
048900     move     1 to Ws-Pow-Idx.
049000     compute  Ws-Pow-Base = 1 + (Ec-Fin-Cost-Of-Eqty-Pct / 100).
049100     perform  hh010-Compute-Power.
049200     move     Ws-Pow-Result to Ws-Discount-Factor.
049300     compute  Ws-Npv-Accum rounded = Ws-Npv-Accum +
049400              (Pl-Net-Equity-Cf (Ws-Table-Idx)
049500              / Ws-Discount-Factor).
049600*
049700 ee010-Exit.
049800     exit.
049900*
050000 ff010-Solve-Lcoe  section.
050100***************************
050200*    Newton iteration, numerical derivative, per the costing
050300*    standards manual section 9 - bounds 50-300, guess 175,
050400*    tolerance .0001, stop after 10,000 tries without result.
050500*
050600     move     175         to Ws-Lcoe-Guess.
050700     move     "N"         to Ws-Converged-Switch.
050800     move     zero        to Ws-Iteration-Count.
050900     perform  ff011-Newton-Step
051000              until Ws-Lcoe-Converged
051100                 or Ws-Iteration-Count > 10000.
051200     if       not Ws-Lcoe-Converged
051300         move "Y" to Ws-Solve-Fail-Switch
051400     end-if.
051500*
051600*    Final clean build at the accepted guess - the last Ff011
051700*    pass inside the loop may have left the table built at the
051800*    perturbed (x1.001) trial value used for the derivative.
051900     move     Ws-Lcoe-Guess to Ws-Lcoe-Trial.
052000     perform  dd010-Build-Proforma-At-Trial.
052100     move     Ws-Npv-Accum  to Ws-Npv-At-Guess.
052200*
052300 ff010-Exit.
052400     exit.
052500*
052600 ff011-Newton-Step  section.
052700****************************
052800*
052900     add      1 to Ws-Iteration-Count.
053000     move     Ws-Lcoe-Guess to Ws-Lcoe-Trial.
053100     perform  dd010-Build-Proforma-At-Trial.
053200     move     Ws-Npv-Accum  to Ws-Npv-At-Guess.
053300*
053400     if       Ws-Npv-At-Guess < 0.0001
053500          and Ws-Npv-At-Guess > zero - 0.0001
053600         set  Ws-Lcoe-Converged to true
053700     else
053800         compute Ws-Lcoe-Guess2 = Ws-Lcoe-Guess * 1.001
053900         move    Ws-Lcoe-Guess2 to Ws-Lcoe-Trial
054000         perform dd010-Build-Proforma-At-Trial
054100         move    Ws-Npv-Accum   to Ws-Npv-At-Guess2
054200         compute Ws-Derivative =
054300                 (Ws-Npv-At-Guess2 - Ws-Npv-At-Guess)
054400                 / (Ws-Lcoe-Guess * 0.001)
054500         compute Ws-Next-Guess = Ws-Lcoe-Guess -
054600                 (Ws-Npv-At-Guess / Ws-Derivative)
054700         if      Ws-Next-Guess <= zero
054800             compute Ws-Lcoe-Guess = Ws-Lcoe-Guess / 2
054900         else
055000             move    Ws-Next-Guess to Ws-Lcoe-Guess
055100         end-if
055200     end-if.
055300*
055400 ff011-Exit.
055500     exit.
055600*
055700 gg010-Compute-Energy-Mix  section.
055800***********************************
055900*    Lifetime roll up across the 20 annual lines - reported
056000*    units are Mwh here, ecprfrpt converts to Twh for print.
056100*
056200     move     zero to WS-Lifetime-Accum.
056300     perform  gg011-Sum-One-Annual-Line
056400              varying Ws-Ann-Idx from 1 by 1
056500              until   Ws-Ann-Idx > 20.
056600*
056700     if       Ws-Lt-Load-Served = zero
056800         move "Y" to Ws-Solve-Fail-Switch
056900     else
057000         compute Lk-Lc-Renewable-Pct rounded =
057100             100 * (1 - (Ws-Lt-Gen-Output / Ws-Lt-Load-Served))
057200     end-if.
057300*
057400 gg010-Exit.
057500     exit.
057600*
057700 hh900-Set-Result-Fields  section.
057800**********************************
057900*
058000     if       Ws-Solve-Failed
058100         set  Lk-Lc-Status-Error  to true
058200         move zero                to Lk-Lc-Lcoe-Result
058300     else
058400         set  Lk-Lc-Status-Success to true
058500         compute Lk-Lc-Lcoe-Result rounded = Ws-Lcoe-Guess
058600     end-if.
058700*
058800     move     Ws-Npv-At-Guess     to Lk-Lc-Npv-Check.
058900     move     Ws-Lt-Solar-Net     to Lk-Lc-Life-Solar-Net-Mwh.
059000     move     Ws-Lt-Bess-Disch    to Lk-Lc-Life-Bess-Disch-Mwh.
059100     move     Ws-Lt-Gen-Output    to Lk-Lc-Life-Gen-Output-Mwh.
059200     move     Ws-Lt-Gen-Fuel      to Lk-Lc-Life-Gen-Fuel-Mmbtu.
059300     move     Ws-Lt-Load-Served   to Lk-Lc-Life-Load-Srvd-Mwh.
059400*
059500 hh900-Exit.
059600     exit.
059700*
059800 gg011-Sum-One-Annual-Line  section.
059900************************************
060000*
060100     add      Wsa-Solar-Net-Mwh (Ws-Ann-Idx)
060200                                   to Ws-Lt-Solar-Net.
060300     add      Wsa-Bess-Charged-Mwh (Ws-Ann-Idx)
060400                                   to Ws-Lt-Bess-Charged.
060500     add      Wsa-Bess-Discharged-Mwh (Ws-Ann-Idx)
060600                                   to Ws-Lt-Bess-Disch.
060700     add      Wsa-Gen-Output-Mwh (Ws-Ann-Idx)
060800                                   to Ws-Lt-Gen-Output.
060900     add      Wsa-Gen-Fuel-Mmbtu (Ws-Ann-Idx)
061000                                   to Ws-Lt-Gen-Fuel.
061100     add      Wsa-Load-Served-Mwh (Ws-Ann-Idx)
061200                                   to Ws-Lt-Load-Served.
061300*
061400 gg011-Exit.
061500     exit.
061600*
061700 hh010-Compute-Power  section.
061800******************************
061900*    Hand rolled Ws-Pow-Base raised to Ws-Pow-Exponent - no
062000*    intrinsic function library on this platform, see 1.00.00.
062100*
062200     move     1           to Ws-Pow-Result.
062300     if       Ws-Pow-Exponent = zero
062400         go to hh010-Exit
062500     end-if.
062600     perform  hh011-Pow-Step
062700              varying Ws-Pow-Idx from 1 by 1
062800              until   Ws-Pow-Idx > Ws-Pow-Exponent.
062900*
063000 hh010-Exit.
063100     exit.
063200*
063300 hh011-Pow-Step  section.
063400*************************
063500*
063600     compute  Ws-Pow-Result = Ws-Pow-Result * Ws-Pow-Base.
063700*
063800 hh011-Exit.
063900     exit.
064000*
064100 zz999-Goback              section.
064200***********************************
064300*
064400     goback.
