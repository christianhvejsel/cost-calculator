000100*****************************************************
000200*                                                   *
000300*  Working Table - One Case's 20 Annual Powerflow   *
000400*     Result Lines, In Memory                       *
000500*     Shared Ws/Linkage - ecensbl, ecpwflow,        *
000600*       eclcoslv + ecprfrpt all copy this member.   *
000700*****************************************************
000800* 13/12/25 dwh - Created.
000900*
001000 01  WS-Annual-Result-Table.
001100     03  WS-Annual-Result-Line occurs 20 times
001200                                indexed by Ws-Ann-Idx.
001300         05  Wsa-Year                pic 9(2).
001400         05  Wsa-Solar-Raw-Mwh       pic 9(9).
001500         05  Wsa-Solar-Curt-Mwh      pic 9(9).
001600         05  Wsa-Solar-Net-Mwh       pic 9(9).
001700         05  Wsa-Bess-Charged-Mwh    pic 9(9).
001800         05  Wsa-Bess-Discharged-Mwh pic 9(9).
001900         05  Wsa-Gen-Output-Mwh      pic 9(9).
002000         05  Wsa-Gen-Fuel-Mmbtu      pic 9(9).
002100         05  Wsa-Load-Served-Mwh     pic 9(9).
002200         05  Filler                  pic x(02).
