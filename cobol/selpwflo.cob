000100*    Select For Annual Powerflow Result File.
000200 select  Powerflow-File
000300         assign to       "PWFLOW"
000400         organization    sequential
000500         file status     Pf-File-Status.
