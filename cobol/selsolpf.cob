000100*    Select For Solar Production Profile File.
000200 select  Solar-Profile-File
000300         assign to       "SOLPROF"
000400         organization    sequential
000500         file status     Sp-File-Status.
