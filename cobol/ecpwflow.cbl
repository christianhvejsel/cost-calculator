000100*****************************************************************
000200*                                                               *
000300*            H Y B R I D   P O W E R F L O W   R U N            *
000400*                                                               *
000500*        Hour by hour solar / battery / generator dispatch      *
000600*        for one ensemble case, 20 operating years.             *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200 program-id.    ecpwflow.
001300 author.        d w hollis.
001400 installation.  cascade utility systems - energy costing group.
001500 date-written.  01/22/86.
001600 date-compiled.
001700 security.      proprietary - internal use only.
001800*
001900**
002000*    Remarks.           Runs the greedy hour-by-hour dispatch
002100*                       (solar to load, surplus to battery,
002200*                       shortfall from battery then generator)
002300*                       over 8760 hrs for each of 20 operating
002400*                       yrs and hands back 20 annual total lines.
002500*
002600*    Called by.         ecensbl.
002700*    Called modules.    none.
002800*
002900*    Linkage.           Lk-Pwflow-Config     (lkpwflow.cob)
003000*                       Ws-Solar-Hourly-Table (wssoltbl.cob) - in
003100*                       Ws-Annual-Result-Table (wsanntbl.cob) out
003200**
003300* Changes:
003400* 22/01/86 dwh -      1.00.00 Created - straight line dispatch
003500*                     for the old co-gen sizing package.
003600* 14/03/91 dwh -      1.01.00 Added 2nd fuel curve for peaker
003700*                     units, later dropped again (see 1.04.00).
003800* 19/07/98 dwh -      1.02.00 Y2k review - no 2 digit years held
003900*                     in this module, no change needed.
004000* 05/11/08 ktm -      1.03.00 Converted accumulators to Comp-3,
004100*                     were zoned and it was slow on big runs.
004200* 14/10/25 ktm -      1.04.00 Rebuilt for the off-grid datacentre
004300*                     hybrid (solar + Bess + gas) costing work -
004400*                     old single-fuel peaker path removed.
004500* 29/01/26 raf -      1.04.01 Battery state now carries hour to
004600*                     hour within a yr but restarts full (E) at
004700*                     the top of every operating yr, per the
004800*                     costing standards manual note 4.3.
004900* 07/02/26 raf -      1.04.02 Added the reasonableness scan on
005000*                     the yr accumulators (dd900) after the
005100*                     Sabine run produced a negative fuel figure.
005200* 03/04/26 raf -      1.04.03 Ee010 now rounds every annual total
005300*                     into its Pic 9(9) target - 6 of the 8 fields
005400*                     were still truncating, overstating the
005500*                     curtailment figure on the audit recon.
005600* 04/04/26 raf -      1.04.04 Bb010 was resetting the yr-1 battery
005700*                     state off the degraded yr capacity, not the
005800*                     nominal E the 29/01/26 note called for - a
005900*                     mis-read of 4.3 baked a compounding
006000*                     shortfall into every yr 2-20 figure.  Reset
006100*                     point now moves Ws-Batt-Full-Cap-Mwh.
006200* 05/04/26 raf -      1.04.05 Bb010 now runs the yr-end scan and
006300*                     the annual line write as one Perform Thru
006400*                     range (Dd900 Thru Ee010-Exit) - Dd901 moved
006500*                     down after Ee010 so the range falls
006600*                     straight through, same house style as the
006700*                     old vacation print chain.
006800*
006900*****************************************************************
007000*
007100* Proprietary Notice.
007200* ******************
007300*
007400* Part of the Cascade Utility Systems Energy Costing package.
007500* Copyright (c) Cascade Utility Systems, 1986-2026 and later.
007600* All rights reserved.  Internal maintenance copy - not for
007700* distribution outside the Systems Development department.
007800*
007900*****************************************************************
008000*
008100 environment             division.
008200*===============================
008300*
008400 copy  "ecenvdiv.cob".
008500*
008600 data                    division.
008700*===============================
008800*
008900 working-storage section.
009000*------------------------
009100*
009200 77  Prog-Name           pic x(19) value "ECPWFLOW (1.04.05)".
009300*
009400 copy "wsecphys.cob".
009500*
009600 01  WS-Pw-Config.
009700     03  Ws-Pw-Case-Id        pic 9(4).
009800     03  Ws-Pw-Solar-Cap-Mw   pic 9(5).
009900     03  Ws-Pw-Bess-Power-Mw  pic 9(5).
010000     03  Ws-Pw-Gen-Cap-Mw     pic 9(5).
010100     03  Ws-Pw-Gen-Type       pic x.
010200     03  Ws-Pw-Dc-Load-Mw     pic 9(5).
010300     03  Filler               pic x(05).
010400 01  WS-Pw-Config-Msg  redefines WS-Pw-Config
010500                        pic x(30).
010600*        Flat view used to build the trace line on Sy-Trace.
010700*
010800 01  WS-Dispatch-Rates.
010900     03  Ws-Load-Mw           pic 9(5)      comp-3.
011000     03  Ws-Heat-Rate         pic 9(4)      comp-3.
011100     03  Ws-Batt-Max-Rate-Mw  pic 9(5)      comp-3.
011200     03  Ws-Batt-Full-Cap-Mwh pic 9(7)v9(6) comp-3.
011300     03  Filler               pic x(02).
011400*        E = Bess-Power-Mw x Ec-Bess-Hours.
011500*
011600 01  WS-Year-Scaled.
011700     03  Ws-Operating-Year    pic 99        comp.
011800     03  Ws-Solar-Scale       pic 9(5)v9(6) comp-3.
011900*        (Solar-Cap / Dc-Ac-Ratio) x yr degradation factor.
012000     03  Ws-Batt-Year-Cap-Mwh pic 9(7)v9(6) comp-3.
012100*        E x (1 - battery degradation x (yr-1)).
012200     03  Ws-Batt-State-Mwh    pic 9(7)v9(6) comp-3.
012300     03  Filler               pic x(02).
012400 01  WS-Batt-State-X  redefines WS-Batt-State-Mwh
012500                       pic x(8).
012600*        Byte-level view used only when the Upsi-0 debug
012700*        switch is set, for the hourly trace dump.
012800*
012900 01  WS-Hour-Work.
013000     03  Ws-Hour              pic 9(4)      comp.
013100     03  Ws-Scaled-Solar-Mw   pic 9(5)v9(6) comp-3.
013200     03  Filler               pic x(02).
013300*
013400 01  WS-Dispatch-Work.
013500     03  Ws-Excess            pic s9(7)v9(6) comp-3.
013600     03  Ws-Deficit           pic s9(7)v9(6) comp-3.
013700     03  Ws-Stored            pic s9(7)v9(6) comp-3.
013800     03  Ws-Curtailed         pic s9(7)v9(6) comp-3.
013900     03  Ws-Withdrawal        pic s9(7)v9(6) comp-3.
014000     03  Ws-Discharge         pic s9(7)v9(6) comp-3.
014100     03  Ws-Hour-Gen-Out      pic s9(7)v9(6) comp-3.
014200     03  Ws-Hour-Unmet        pic s9(7)v9(6) comp-3.
014300     03  Filler               pic x(02).
014400 01  WS-Dispatch-Work-Tbl  redefines WS-Dispatch-Work.
014500     03  Ws-Dispatch-Item     pic s9(7)v9(6) comp-3
014600                              occurs 8 times
014700                              indexed by Ws-Disp-Idx.
014800*
014900 01  WS-Year-Accum.
015000     03  Ws-Acc-Raw-Mwh       pic 9(9)v9(6) comp-3.
015100     03  Ws-Acc-Curt-Mwh      pic 9(9)v9(6) comp-3.
015200     03  Ws-Acc-Charged-Mwh   pic 9(9)v9(6) comp-3.
015300     03  Ws-Acc-Disch-Mwh     pic 9(9)v9(6) comp-3.
015400     03  Ws-Acc-Gen-Mwh       pic 9(9)v9(6) comp-3.
015500     03  Ws-Acc-Unmet-Mwh     pic 9(9)v9(6) comp-3.
015600     03  Filler               pic x(02).
015700 01  WS-Year-Accum-Tbl  redefines WS-Year-Accum.
015800     03  Ws-Accum-Item        pic 9(9)v9(6) comp-3
015900                              occurs 6 times
016000                              indexed by Ws-Acc-Idx.
016100*
016200 01  Sy-Trace              pic x(40) value spaces.
016300 01  WS-Bad-Accum-Switch   pic x value "N".
016400     88  Ws-Bad-Accum-Found value "Y".
016500*
016600 linkage                 section.
016700*========================
016800*
016900 copy "lkpwflow.cob".
017000 copy "wssoltbl.cob".
017100 copy "wsanntbl.cob".
017200*
017300 procedure division using LK-Pwflow-Config
017400                          WS-Solar-Hourly-Table
017500                          WS-Annual-Result-Table.
017600*
017700 aa000-Main               section.
017800********************************
017900*
018000     move     Lk-Pw-Case-Id       to Ws-Pw-Case-Id
018100     move     Lk-Pw-Solar-Cap-Mw  to Ws-Pw-Solar-Cap-Mw
018200     move     Lk-Pw-Bess-Power-Mw to Ws-Pw-Bess-Power-Mw
018300     move     Lk-Pw-Gen-Cap-Mw    to Ws-Pw-Gen-Cap-Mw
018400     move     Lk-Pw-Gen-Type      to Ws-Pw-Gen-Type
018500     move     Lk-Pw-Dc-Load-Mw    to Ws-Pw-Dc-Load-Mw.
018600*
018700     if       Ws-Pw-Dc-Load-Mw = zero
018800              move     Ws-Pw-Config-Msg to Sy-Trace
018900              display  "ECPWFLOW - zero load, case skipped "
019000                       Sy-Trace
019100              go to    aa000-Exit.
019200*
019300     move     Ws-Pw-Dc-Load-Mw    to Ws-Load-Mw.
019400     move     Ws-Pw-Bess-Power-Mw to Ws-Batt-Max-Rate-Mw.
019500     multiply Ws-Pw-Bess-Power-Mw by Ec-Bess-Hours
019600              giving Ws-Batt-Full-Cap-Mwh.
019700*
019800     if       Ws-Pw-Gen-Type = "T"
019900              move     Ec-Heatrate-Turbine to Ws-Heat-Rate
020000     else
020100              move     Ec-Heatrate-Engine  to Ws-Heat-Rate
020200     end-if.
020300*
020400     perform  bb010-Process-Year
020500              varying Ws-Operating-Year from 1 by 1
020600              until   Ws-Operating-Year > Ec-Operating-Years.
020700*
020800 aa000-Exit.  exit section.
020900*
021000 bb010-Process-Year       section.
021100********************************
021200*
021300*    Steps 1 - 2 of the U1 dispatch rules - scale the solar
021400*    profile and the battery capacity for this operating yr.
021500*
021600     compute  Ws-Solar-Scale rounded =
021700              (Ws-Pw-Solar-Cap-Mw / Ec-Dc-Ac-Ratio)
021800              * (1 - (Ec-Solar-Degrade-Yr
021900                      * (Ws-Operating-Year - 1))).
022000*
022100     compute  Ws-Batt-Year-Cap-Mwh rounded =
022200              Ws-Batt-Full-Cap-Mwh
022300              * (1 - (Ec-Batt-Degrade-Yr
022400                      * (Ws-Operating-Year - 1))).
022500*
022600*    Step 3 - battery state resets to the nominal (undegraded)
022700*    full capacity at the top of every operating yr - the
022800*    degraded Ws-Batt-Year-Cap-Mwh above is the charge ceiling
022900*    used by Cc020 below, not the reset point (costing
023000*    standards manual 4.3, corrected per the 04/26 review).
023100*
023200     move     Ws-Batt-Full-Cap-Mwh to Ws-Batt-State-Mwh.
023300     move     zero to Ws-Acc-Raw-Mwh   Ws-Acc-Curt-Mwh
023400                       Ws-Acc-Charged-Mwh Ws-Acc-Disch-Mwh
023500                       Ws-Acc-Gen-Mwh     Ws-Acc-Unmet-Mwh.
023600*
023700     perform  cc010-Dispatch-Hour
023800              varying Ws-Hour from 1 by 1
023900              until   Ws-Hour > Ec-Hours-Per-Year.
024000*
024100     perform  dd900-Check-Year-Totals thru ee010-Exit.
024200*
024300 bb010-Exit.  exit section.
024400*
024500 cc010-Dispatch-Hour      section.
024600********************************
024700*
024800*    Step 4 of the U1 dispatch rules, one hour.
024900*
025000     compute  Ws-Scaled-Solar-Mw rounded =
025100              Ws-Solar-Hour (Ws-Hour) * Ws-Solar-Scale.
025200*
025300     if       Ws-Scaled-Solar-Mw > Ws-Load-Mw
025400              perform cc020-Charge-Battery
025500     else
025600              perform cc030-Discharge-Battery
025700     end-if.
025800*
025900     add      Ws-Scaled-Solar-Mw  to Ws-Acc-Raw-Mwh.
026000     add      Ws-Curtailed        to Ws-Acc-Curt-Mwh.
026100     add      Ws-Stored           to Ws-Acc-Charged-Mwh.
026200     add      Ws-Discharge        to Ws-Acc-Disch-Mwh.
026300     add      Ws-Hour-Gen-Out     to Ws-Acc-Gen-Mwh.
026400     add      Ws-Hour-Unmet       to Ws-Acc-Unmet-Mwh.
026500*
026600 cc010-Exit.  exit section.
026700*
026800 cc020-Charge-Battery     section.
026900********************************
027000*
027100     compute  Ws-Excess = Ws-Scaled-Solar-Mw - Ws-Load-Mw.
027200*        Smallest of excess / max rate / remaining headroom -
027300*        no intrinsic Min function on this platform, so the
027400*        3 way compare is done out in cc021 below.
027500     perform  cc021-Min-Of-Three.
027600     compute  Ws-Curtailed = Ws-Excess - Ws-Stored.
027700     compute  Ws-Batt-State-Mwh rounded =
027800              Ws-Batt-State-Mwh + (Ws-Stored
027900                                   * Ec-Batt-One-Way-Eff).
028000     move     zero to Ws-Discharge Ws-Hour-Gen-Out
028100                       Ws-Hour-Unmet.
028200*
028300 cc020-Exit.  exit section.
028400*
028500 cc021-Min-Of-Three       section.
028600********************************
028700*
028800*    Replaces the Function Min used in the comment above -
028900*    this shop's compiler does not carry intrinsic functions.
029000*
029100     move     Ws-Excess to Ws-Stored.
029200     if       Ws-Batt-Max-Rate-Mw < Ws-Stored
029300              move Ws-Batt-Max-Rate-Mw to Ws-Stored.
029400     if       (Ws-Batt-Year-Cap-Mwh - Ws-Batt-State-Mwh)
029500              < Ws-Stored
029600              compute Ws-Stored =
029700                      Ws-Batt-Year-Cap-Mwh - Ws-Batt-State-Mwh.
029800     if       Ws-Stored < zero
029900              move zero to Ws-Stored.
030000*
030100 cc021-Exit.  exit section.
030200*
030300 cc030-Discharge-Battery  section.
030400********************************
030500*
030600     compute  Ws-Deficit = Ws-Load-Mw - Ws-Scaled-Solar-Mw.
030700*
030800     move     Ws-Deficit to Ws-Withdrawal.
030900     if       Ws-Batt-Max-Rate-Mw < Ws-Withdrawal
031000              move Ws-Batt-Max-Rate-Mw to Ws-Withdrawal.
031100     compute  Ws-Excess =
031200              Ws-Deficit / Ec-Batt-One-Way-Eff.
031300     if       Ws-Excess < Ws-Withdrawal
031400              move Ws-Excess to Ws-Withdrawal.
031500     if       Ws-Batt-State-Mwh < Ws-Withdrawal
031600              move Ws-Batt-State-Mwh to Ws-Withdrawal.
031700     if       Ws-Withdrawal < zero
031800              move zero to Ws-Withdrawal.
031900*
032000     compute  Ws-Batt-State-Mwh rounded =
032100              Ws-Batt-State-Mwh - Ws-Withdrawal.
032200     compute  Ws-Discharge rounded =
032300              Ws-Withdrawal * Ec-Batt-One-Way-Eff.
032400     compute  Ws-Deficit = Ws-Deficit - Ws-Discharge.
032500*
032600     move     Ws-Deficit to Ws-Hour-Gen-Out.
032700     if       Ws-Pw-Gen-Cap-Mw < Ws-Hour-Gen-Out
032800              move Ws-Pw-Gen-Cap-Mw to Ws-Hour-Gen-Out.
032900     if       Ws-Hour-Gen-Out < zero
033000              move zero to Ws-Hour-Gen-Out.
033100     compute  Ws-Hour-Unmet = Ws-Deficit - Ws-Hour-Gen-Out.
033200     move     zero to Ws-Stored Ws-Curtailed.
033300*
033400 cc030-Exit.  exit section.
033500*
033600 dd900-Check-Year-Totals  section.
033700********************************
033800*
033900*    Reasonableness scan over the 6 yr accumulators, added
034000*    after the Sabine run produced a negative fuel figure
034100*    (raf, 07/02/26) - none of these may ever go negative.
034200*
034300     move     "N" to WS-Bad-Accum-Switch.
034400     perform  dd901-Check-One-Accum
034500              varying Ws-Acc-Idx from 1 by 1
034600              until Ws-Acc-Idx > 6.
034700*
034800     if       Ws-Bad-Accum-Found
034900              move  Ws-Pw-Config-Msg to Sy-Trace
035000              display "ECPWFLOW - accumulator went negative "
035100                      Sy-Trace.
035200*
035300 dd900-Exit.  exit section.
035400*
035500 ee010-Write-Annual-Line  section.
035600********************************
035700*
035800     move     Ws-Operating-Year to Wsa-Year (Ws-Operating-Year).
035900     compute  Wsa-Solar-Raw-Mwh (Ws-Operating-Year) rounded =
036000              Ws-Acc-Raw-Mwh.
036100     compute  Wsa-Solar-Curt-Mwh (Ws-Operating-Year) rounded =
036200              Ws-Acc-Curt-Mwh.
036300     compute  Wsa-Solar-Net-Mwh (Ws-Operating-Year) rounded =
036400              Ws-Acc-Raw-Mwh - Ws-Acc-Curt-Mwh.
036500     compute  Wsa-Bess-Charged-Mwh (Ws-Operating-Year) rounded =
036600              Ws-Acc-Charged-Mwh.
036700     compute  Wsa-Bess-Discharged-Mwh (Ws-Operating-Year)
036800              rounded = Ws-Acc-Disch-Mwh.
036900     compute  Wsa-Gen-Output-Mwh (Ws-Operating-Year) rounded =
037000              Ws-Acc-Gen-Mwh.
037100     compute  Wsa-Gen-Fuel-Mmbtu (Ws-Operating-Year) rounded =
037200              Ws-Acc-Gen-Mwh * 1000 * Ws-Heat-Rate / 1000000.
037300     compute  Wsa-Load-Served-Mwh (Ws-Operating-Year) rounded =
037400              (Ws-Load-Mw * Ec-Hours-Per-Year) - Ws-Acc-Unmet-Mwh.
037500*
037600 ee010-Exit.  exit section.
037700*
037800 dd901-Check-One-Accum    section.
037900********************************
038000*
038100     if       Ws-Accum-Item (Ws-Acc-Idx) < zero
038200              set      Ws-Bad-Accum-Found to true.
038300*
038400 dd901-Exit.  exit section.
038500*
038600 zz999-Goback              section.
038700********************************
038800*
038900     goback.
039000*
039100 zz999-Exit.  exit section.
