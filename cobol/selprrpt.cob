000100*    Select For Pro-Forma Report Print File.
000200 select  Print-File
000300         assign to       "PRFRMRPT"
000400         organization    line sequential
000500         file status     Pr-File-Status.
