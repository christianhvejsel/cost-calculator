000100*****************************************************
000200*                                                   *
000300*  Working Table For The Pro-Forma Report Line      *
000400*     22 entries - project years -1 thru 20         *
000500*     Entry (1) = year -1, Entry (2) = year 0,      *
000600*     Entry (n) = year n-2 for n = 3 thru 22.        *
000700*     Shared between ecensbl, eclcoslv + ecprfrpt.   *
000800*****************************************************
000900* All money in $ millions, 6 decimals, signed.
001000*
001100* 14/12/25 dwh - Created.
001200* 09/02/26 ktm - Added Pl-Debt-Outstanding, dropped from
001300*                the first cut in error.
001400*
001500 01  PL-Proforma-Table.
001600     03  PL-Proforma-Line occurs 22 times
001700                           indexed by Pl-Idx.
001800         05  Pl-Year              pic s9(2).
001900         05  Pl-Capex             pic s9(7)v9(6).
002000         05  Pl-Debt-Contrib      pic s9(7)v9(6).
002100         05  Pl-Equity-Capex      pic s9(7)v9(6).
002200         05  Pl-Fuel-Cost         pic s9(7)v9(6).
002300         05  Pl-Fixed-Om-Cost     pic s9(7)v9(6).
002400         05  Pl-Var-Om-Cost       pic s9(7)v9(6).
002500         05  Pl-Total-Opex        pic s9(7)v9(6).
002600         05  Pl-Revenue           pic s9(7)v9(6).
002700         05  Pl-Ebitda            pic s9(7)v9(6).
002800         05  Pl-Debt-Outstanding  pic s9(7)v9(6).
002900         05  Pl-Interest-Exp      pic s9(7)v9(6).
003000         05  Pl-Debt-Service      pic s9(7)v9(6).
003100         05  Pl-Principal-Pmt     pic s9(7)v9(6).
003200         05  Pl-Depreciation      pic s9(7)v9(6).
003300         05  Pl-Taxable-Income    pic s9(7)v9(6).
003400         05  Pl-Tax-Benefit       pic s9(7)v9(6).
003500         05  Pl-Fed-Itc           pic s9(7)v9(6).
003600         05  Pl-Net-Equity-Cf     pic s9(7)v9(6).
003700         05  Filler               pic x(10).
