000100*****************************************************************
000200*                                                               *
000300*             P R O - F O R M A   R E P O R T   P R I N T       *
000400*                                                               *
000500*        Reprints the 22 year pro-forma for the selected       *
000600*        (lowest Lcoe Pareto) case from a completed ensemble   *
000700*        run, plus a one line summary of the whole run.        *
000800*                                                               *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300 program-id.    ecprfrpt.
001400 author.        d w hollis.
001500 installation.  cascade utility systems - energy costing group.
001600 date-written.  04/04/86.
001700 date-compiled.
001800 security.      proprietary - internal use only.
001900*
002000**
002100*    Remarks.           Does not re-solve anything - rereads
002200*                       Ensemble-File to find the case the
002300*                       ensemble run flagged as the cheapest
002400*                       Pareto point, rereads its Config and
002500*                       Powerflow records, then calls Eclcoslv
002600*                       with the Lcoe already known so it just
002700*                       rebuilds the pro-forma table once.
002800*
002900*    Called by.         none - batch report step, run after
003000*                       ecensbl completes.
003100*    Called modules.    eclcoslv.
003200*
003300*    Files used.        Config-File          input
003400*                       Powerflow-File       input
003500*                       Ensemble-File        input
003600*                       Print-File           output (report)
003700**
003800* Changes:
003900* 04/04/86 dwh -      1.00.00 Created, Payment Register print
004000*                     layout adapted for the cost study report.
004100* 19/09/97 dwh -      1.00.01 Widened the money columns, $9999
004200*                     was truncating on the larger sites.
004300* 22/07/98 dwh -      1.01.00 Y2k review - To-Day picked up
004400*                     from Current-Date, no 2 digit year held.
004500* 14/01/26 ktm -      1.02.00 Rebuilt for the hybrid ensemble
004600*                     pro-forma layout - the old Payment
004700*                     Register columns are gone entirely.
004800* 25/02/26 raf -      1.02.01 Added the ensemble summary
004900*                     footer the ops desk wanted on the last
005000*                     page instead of a separate listing.
005100* 05/04/26 raf -      1.02.02 Aa000 now finds the config record
005200*                     and loads the powerflow record as one
005300*                     Perform Thru range (Cc010 Thru Dd010-Exit)
005400*                     - Cc011 moved down after Dd010 so the
005500*                     range falls straight through.
005600*
005700*****************************************************************
005800*
005900* Proprietary Notice.
006000* ******************
006100*
006200* Part of the Cascade Utility Systems Energy Costing package.
006300* Copyright (c) Cascade Utility Systems, 1986-2026 and later.
006400* All rights reserved.  Internal maintenance copy - not for
006500* distribution outside the Systems Development department.
006600*
006700*****************************************************************
006800*
006900 environment             division.
007000*===============================
007100*
007200 copy  "ecenvdiv.cob".
007300*
007400 input-output             section.
007500*=================================
007600*
007700 file-control.
007800*
007900     copy "seldccfg.cob".
008000     copy "selpwflo.cob".
008100     copy "selensrs.cob".
008200     copy "selprrpt.cob".
008300*
008400 data                    division.
008500*===============================
008600*
008700 file                    section.
008800*---------------------------------
008900*
009000 copy "fddccfg.cob".
009100 copy "fdpwflo.cob".
009200 copy "fdensrs.cob".
009300*
009400 fd  Print-File
009500     reports are Proforma-Report.
009600*
009700 working-storage section.
009800*------------------------
009900*
010000 77  Prog-Name           pic x(19) value "ECPRFRPT (1.02.02)".
010100*
010200 copy "wsanntbl.cob".
010300 copy "wsprfln.cob".
010400 copy "lklcoslv.cob".
010500*
010600 01  WS-File-Status-Work.
010700     03  Cf-File-Status       pic xx.
010800     03  Pf-File-Status       pic xx.
010900     03  Er-File-Status       pic xx.
011000     03  Pr-File-Status       pic xx.
011100     03  Filler               pic x(02).
011200*
011300 01  WS-Eof-Switch          pic x value "N".
011400     88  Er-Eof                 value "Y".
011500*
011600 01  WS-Selected-Case.
011700     03  Ws-Sel-Case-Id         pic 9(4).
011800     03  Ws-Sel-Lcoe            pic 9(4)v99.
011900     03  Ws-Sel-Found-Switch    pic x value "N".
012000         88  Ws-Sel-Found           value "Y".
012100     03  Filler                 pic x(03).
012200*
012300 01  WS-Run-Totals.
012400     03  Ws-Total-Cases         pic 9(4) comp.
012500     03  Ws-Success-Cases       pic 9(4) comp.
012600     03  Ws-Pareto-Cases        pic 9(4) comp.
012700     03  Filler                 pic x(02).
012800 01  WS-Run-Totals-Tbl  redefines WS-Run-Totals.
012900     03  Ws-Run-Totals-Item     pic 9(4) comp
013000                                  occurs 3 times
013100                                  indexed by Ws-Rt-Idx.
013200*        Lets Bb900-Zero-Run-Totals below clear all three run
013300*        level counters with one indexed loop.
013400*
013500 01  WS-Lcoe-Range.
013600     03  Ws-Lcoe-Min            pic 9(4)v99 comp-3.
013700     03  Ws-Lcoe-Max            pic 9(4)v99 comp-3.
013800     03  Filler                 pic x(02).
013900 01  WS-Lcoe-Range-Tbl  redefines WS-Lcoe-Range.
014000     03  Ws-Lcoe-Range-Item     pic 9(4)v99 comp-3
014100                                  occurs 2 times
014200                                  indexed by Ws-Lr-Idx.
014300*        Indexable view of the min/max pair, used by the
014400*        Upsi-0 range echo in Bb012 below.
014500 01  WS-Renew-Range.
014600     03  Ws-Renew-Min           pic 9(3)v99 comp-3.
014700     03  Ws-Renew-Max           pic 9(3)v99 comp-3.
014800     03  Filler                 pic x(02).
014900*
015000 01  WS-Config-Msg-Work.
015100     03  Ws-Cfg-Solar-Mw        pic zzzz9.
015200     03  Filler                 pic x(4)    value " MW ".
015300     03  Ws-Cfg-Bess-Mw         pic zzzz9.
015400     03  Filler                 pic x(4)    value " MW ".
015500     03  Ws-Cfg-Gen-Mw          pic zzzz9.
015600     03  Filler                 pic x(3)    value " MW".
015700 01  WS-Config-Msg-X  redefines WS-Config-Msg-Work
015800                        pic x(29).
015900*        Flat byte view of the built-up configuration caption,
016000*        for the Upsi-0 debug echo in Dd010.
016100*
016200 01  Ws-Year-Idx            pic s9(4) comp.
016300*
016400 01  To-Day                 pic x(10).
016500*
016600 linkage                 section.
016700*========================
016800*
016900 report                  section.
017000*=================================
017100*
017200 RD  Proforma-Report
017300     control      Final
017400     Page Limit   60
017500     Heading      1
017600     First Detail 7
017700     Last  Detail 55.
017800*
017900 01  Rpt-Page-Heading  Type Page Heading.
018000     03  line  1.
018100         05  col   1    pic x(19)   source Prog-Name.
018200         05  col  40    value "Cascade Utility Systems".
018300         05  col  65    value "Off-Grid Hybrid Pro-Forma Report".
018400         05  col 100    value "Page".
018500         05  col 105    pic zz9     source Page-Counter.
018600     03  line  2.
018700         05  col   1    value "Run Date".
018800         05  col  11    pic x(10)  source To-Day.
018900     03  line  4.
019000         05  col   1    value "Case Id".
019100         05  col  10    pic 9(4)   source Ws-Sel-Case-Id.
019200         05  col  20    value "Configuration".
019300         05  col  35    pic x(29) source Ws-Config-Msg-Work.
019400         05  col  68    value "Solved Lcoe $/Mwh".
019500         05  col  87    pic zzz9.99 source Ws-Sel-Lcoe.
019600     03  line  6.
019700         05  col   1    value "Year".
019800         05  col   8    value "CapEx".
019900         05  col  20    value "Revenue".
020000         05  col  32    value "Fuel".
020100         05  col  44    value "Fixed O&M".
020200         05  col  56    value "Var O&M".
020300         05  col  68    value "EBITDA".
020400         05  col  80    value "Debt Svc".
020500         05  col  92    value "Deprec".
020600         05  col 104    value "Tax".
020700         05  col 116    value "Net Equity".
020800*
020900 01  Rpt-Detail-Line  Type Detail.
021000     03  line + 1.
021100         05  col   1    pic s9(2)
021200                         source Pl-Year (Ws-Year-Idx).
021300         05  col   6    pic -(4)9.99
021400                         source Pl-Capex (Ws-Year-Idx).
021500         05  col  18    pic -(4)9.99
021600                         source Pl-Revenue (Ws-Year-Idx).
021700         05  col  30    pic -(4)9.99
021800                         source Pl-Fuel-Cost (Ws-Year-Idx).
021900         05  col  42    pic -(4)9.99
022000                         source Pl-Fixed-Om-Cost (Ws-Year-Idx).
022100         05  col  54    pic -(4)9.99
022200                         source Pl-Var-Om-Cost (Ws-Year-Idx).
022300         05  col  66    pic -(4)9.99
022400                         source Pl-Ebitda (Ws-Year-Idx).
022500         05  col  78    pic -(4)9.99
022600                         source Pl-Debt-Service (Ws-Year-Idx).
022700         05  col  90    pic -(4)9.99
022800                         source Pl-Depreciation (Ws-Year-Idx).
022900         05  col 102    pic -(4)9.99
023000                         source Pl-Tax-Benefit (Ws-Year-Idx).
023100         05  col 114    pic -(4)9.99
023200                         source Pl-Net-Equity-Cf (Ws-Year-Idx).
023300*
023400 01  Rpt-Lifetime-Footing  Type Control Footing Final line plus 2.
023500     03  line  1.
023600         05  col   1    value "Lifetime Solar Net Mwh".
023700         05  col  30    pic zzzzzzzz9
023800                         source Lk-Lc-Life-Solar-Net-Mwh.
023900     03  line + 1.
024000         05  col   1    value "Lifetime Bess Discharged Mwh".
024100         05  col  30    pic zzzzzzzz9
024200                         source Lk-Lc-Life-Bess-Disch-Mwh.
024300     03  line + 1.
024400         05  col   1    value "Lifetime Generator Mwh".
024500         05  col  30    pic zzzzzzzz9
024600                         source Lk-Lc-Life-Gen-Output-Mwh.
024700     03  line + 1.
024800         05  col   1    value "Lifetime Generator Fuel Mmbtu".
024900         05  col  30    pic zzzzzzzz9
025000                         source Lk-Lc-Life-Gen-Fuel-Mmbtu.
025100     03  line + 1.
025200         05  col   1    value "Lifetime Load Served Mwh".
025300         05  col  30    pic zzzzzzzz9
025400                         source Lk-Lc-Life-Load-Srvd-Mwh.
025500     03  line + 2.
025600         05  col   1    value "Equity Npv Check (Near Zero)".
025700         05  col  45    pic -(4)9.999999
025800                         source Lk-Lc-Npv-Check.
025900     03  line + 3.
026000         05  col   1    value "Ensemble Run Summary -".
026100     03  line + 1.
026200         05  col   1    value "  Cases Run".
026300         05  col  20    pic zzz9   source Ws-Total-Cases.
026400         05  col  30    value "Cases Success".
026500         05  col  45    pic zzz9   source Ws-Success-Cases.
026600         05  col  55    value "Pareto Points".
026700         05  col  70    pic zzz9   source Ws-Pareto-Cases.
026800     03  line + 1.
026900         05  col   1    value "  Lcoe Range".
027000         05  col  20    pic zzz9.99 source Ws-Lcoe-Min.
027100         05  col  32    value "To".
027200         05  col  36    pic zzz9.99 source Ws-Lcoe-Max.
027300         05  col  55    value "Renewable Pct Range".
027400         05  col  78    pic zz9.99  source Ws-Renew-Min.
027500         05  col  89    value "To".
027600         05  col  93    pic zz9.99  source Ws-Renew-Max.
027700*
027800 procedure division.
027900*
028000 aa000-Main               section.
028100********************************
028200*
028300     perform  bb900-Zero-Run-Totals
028400              varying Ws-Rt-Idx from 1 by 1
028500              until   Ws-Rt-Idx > 3.
028600     move     9999.99 to Ws-Lcoe-Min.
028700     move     zero    to Ws-Lcoe-Max.
028800     move     999.99  to Ws-Renew-Min.
028900     move     zero    to Ws-Renew-Max.
029000     move     "N"     to Ws-Sel-Found-Switch.
029100     accept   To-Day from date YYYYMMDD.
029200*
029300     open     input  Config-File
029400                      Powerflow-File
029500                      Ensemble-File.
029600*
029700     perform  bb010-Scan-Ensemble.
029800*
029900     if       not Ws-Sel-Found
030000         display "ECPRFRPT - NO PARETO CASE FOUND, REPORT SKIPPED"
030100         close    Config-File
030200                  Powerflow-File
030300                  Ensemble-File
030400         go       to zz999-Goback
030500     end-if.
030600*
030700     perform  cc010-Find-Config thru dd010-Exit.
030800*
030900     move     Ws-Sel-Case-Id   to Lk-Lc-Case-Id.
031000     move     Ws-Sel-Lcoe      to Lk-Lc-Known-Lcoe.
031100     call     "ECLCOSLV" using LK-Lcoslv-Control
031200                               WS-Annual-Result-Table
031300                               PL-Proforma-Table.
031400*
031500     open     output Print-File.
031600     initiate Proforma-Report.
031700     perform  ee010-Print-One-Year
031800              varying Ws-Year-Idx from 1 by 1
031900              until   Ws-Year-Idx > 22.
032000     terminate Proforma-Report.
032100     close    Print-File.
032200*
032300     close    Config-File
032400              Powerflow-File
032500              Ensemble-File.
032600     go       to zz999-Goback.
032700*
032800 aa000-Exit.
032900     exit.
033000*
033100 bb010-Scan-Ensemble          section.
033200**************************************
033300*    Priming read then read-ahead at the bottom of Bb011 -
033400*    finds the lowest Lcoe among the Pareto flagged records
033500*    while also rolling up the whole run's summary figures.
033600*
033700     read     Ensemble-File
033800         at end set Er-Eof to true
033900     end-read.
034000     perform  bb011-Check-One-Ensemble-Record until Er-Eof.
034100*
034200     if       Ec-Rerun-Requested
034300         perform bb012-Dump-One-Range-Item
034400              varying Ws-Lr-Idx from 1 by 1
034500              until   Ws-Lr-Idx > 2
034600     end-if.
034700*
034800 bb010-Exit.
034900     exit.
035000*
035100 bb012-Dump-One-Range-Item  section.
035200************************************
035300*
035400     display  "ECPRFRPT LCOE RANGE SLOT " Ws-Lr-Idx " = "
035500              Ws-Lcoe-Range-Item (Ws-Lr-Idx).
035600*
035700 bb012-Exit.
035800     exit.
035900*
036000 bb011-Check-One-Ensemble-Record  section.
036100******************************************
036200*
036300     add      1 to Ws-Total-Cases.
036400*
036500     if       Er-Status-Success
036600         add  1 to Ws-Success-Cases
036700         if   Er-Lcoe < Ws-Lcoe-Min
036800             move Er-Lcoe to Ws-Lcoe-Min
036900         end-if
037000         if   Er-Lcoe > Ws-Lcoe-Max
037100             move Er-Lcoe to Ws-Lcoe-Max
037200         end-if
037300         if   Er-Renewable-Pct < Ws-Renew-Min
037400             move Er-Renewable-Pct to Ws-Renew-Min
037500         end-if
037600         if   Er-Renewable-Pct > Ws-Renew-Max
037700             move Er-Renewable-Pct to Ws-Renew-Max
037800         end-if
037900     end-if.
038000*
038100     if       Er-Pareto-Optimal
038200         add  1 to Ws-Pareto-Cases
038300         if   not Ws-Sel-Found
038400              or Er-Lcoe < Ws-Sel-Lcoe
038500             move Er-Case-Id to Ws-Sel-Case-Id
038600             move Er-Lcoe    to Ws-Sel-Lcoe
038700             move "Y"        to Ws-Sel-Found-Switch
038800         end-if
038900     end-if.
039000*
039100     read     Ensemble-File
039200         at end set Er-Eof to true
039300     end-read.
039400*
039500 bb011-Exit.
039600     exit.
039700*
039800 bb900-Zero-Run-Totals  section.
039900********************************
040000*
040100     move     zero to Ws-Run-Totals-Item (Ws-Rt-Idx).
040200*
040300 bb900-Exit.
040400     exit.
040500*
040600 cc010-Find-Config          section.
040700************************************
040800*    Config-File is small (one record per ensemble case) so a
040900*    straight sequential scan for the matching case id is
041000*    plenty fast enough - no need for a keyed read here.
041100*
041200     move     spaces to WS-Config-Msg-Work.
041300     read     Config-File
041400         at end move 9999 to Cf-Case-Id
041500     end-read.
041600     perform  cc011-Check-One-Config-Record
041700              until Cf-Case-Id = Ws-Sel-Case-Id
041800                 or Cf-Case-Id = 9999.
041900     move     Cf-Solar-Cap-Mw to Ws-Cfg-Solar-Mw.
042000     move     Cf-Bess-Power-Mw to Ws-Cfg-Bess-Mw.
042100     move     Cf-Gen-Cap-Mw   to Ws-Cfg-Gen-Mw.
042200*
042300     if       Ec-Rerun-Requested
042400         display "ECPRFRPT CONFIG CAPTION " Ws-Config-Msg-X
042500     end-if.
042600*
042700 cc010-Exit.
042800     exit.
042900*
043000 dd010-Load-Powerflow          section.
043100***************************************
043200*    Powerflow-File holds 20 consecutive records per case, in
043300*    case then year order - scan until the case id changes
043400*    away from the selected one after first matching it.
043500*
043600     move     zero to Ws-Year-Idx.
043700     read     Powerflow-File
043800         at end move 9999 to Pf-Case-Id
043900     end-read.
044000     perform  dd011-Skip-To-Selected-Case
044100              until Pf-Case-Id = Ws-Sel-Case-Id
044200                 or Pf-Case-Id = 9999.
044300     perform  dd012-Load-One-Pf-Record
044400              until Pf-Case-Id not = Ws-Sel-Case-Id.
044500*
044600 dd010-Exit.
044700     exit.
044800*
044900 cc011-Check-One-Config-Record  section.
045000****************************************
045100*
045200     read     Config-File
045300         at end move 9999 to Cf-Case-Id
045400     end-read.
045500*
045600 cc011-Exit.
045700     exit.
045800*
045900 dd011-Skip-To-Selected-Case  section.
046000**************************************
046100*
046200     read     Powerflow-File
046300         at end move 9999 to Pf-Case-Id
046400     end-read.
046500*
046600 dd011-Exit.
046700     exit.
046800*
046900 dd012-Load-One-Pf-Record  section.
047000***********************************
047100*
047200     move     Pf-Operating-Year to Ws-Year-Idx.
047300     move     Pf-Solar-Raw-Mwh
047400                         to Wsa-Solar-Raw-Mwh (Ws-Year-Idx).
047500     move     Pf-Solar-Curt-Mwh
047600                         to Wsa-Solar-Curt-Mwh (Ws-Year-Idx).
047700     move     Pf-Solar-Net-Mwh
047800                         to Wsa-Solar-Net-Mwh (Ws-Year-Idx).
047900     move     Pf-Bess-Charged-Mwh
048000                         to Wsa-Bess-Charged-Mwh (Ws-Year-Idx).
048100     move     Pf-Bess-Discharged-Mwh
048200                      to Wsa-Bess-Discharged-Mwh (Ws-Year-Idx).
048300     move     Pf-Gen-Output-Mwh
048400                         to Wsa-Gen-Output-Mwh (Ws-Year-Idx).
048500     move     Pf-Gen-Fuel-Mmbtu
048600                         to Wsa-Gen-Fuel-Mmbtu (Ws-Year-Idx).
048700     move     Pf-Load-Served-Mwh
048800                         to Wsa-Load-Served-Mwh (Ws-Year-Idx).
048900*
049000     read     Powerflow-File
049100         at end move 9999 to Pf-Case-Id
049200     end-read.
049300*
049400 dd012-Exit.
049500     exit.
049600*
049700 ee010-Print-One-Year          section.
049800***************************************
049900*
050000     generate Rpt-Detail-Line.
050100*
050200 ee010-Exit.
050300     exit.
050400*
050500 zz999-Goback              section.
050600***********************************
050700*
050800     goback.
