000100*****************************************************
000200*                                                   *
000300*  Dispatch Physical Constants                      *
000400*     Used by ecpwflow for the hourly dispatch run  *
000500*****************************************************
000600* These are the engineering defaults for the hybrid
000700* solar / battery / gas-fired dispatch model. Values
000800* per the costing standards manual, section 4.
000900*
001000* 12/12/25 dwh - Created.
001100* 22/01/26 ktm - Ec-Batt-One-Way-Eff now carried to 6
001200*                places, 4 was not enough after the
001300*                Dutton Mesa reconciliation failed.
001400*
001500 01  EC-Physical-Constants.
001600     03  Ec-Operating-Years    pic 99         comp-3
001700                                value 20.
001800     03  Ec-Hours-Per-Year     pic 9(4)       comp-3
001900                                value 8760.
002000     03  Ec-Dc-Ac-Ratio        pic 9v99       comp-3
002100                                value 1.20.
002200     03  Ec-Solar-Degrade-Yr   pic 9v9(4)     comp-3
002300                                value 0.0050.
002400*        Linear solar output degradation, fraction / yr.
002500     03  Ec-Bess-Hours         pic 9          comp-3
002600                                value 4.
002700*        Battery storage duration, hours at rated power.
002800     03  Ec-Batt-Rt-Eff        pic 9v99       comp-3
002900                                value 0.92.
003000*        Round trip battery efficiency.
003100     03  Ec-Batt-One-Way-Eff   pic 9v9(6)     comp-3
003200                                value 0.959166.
003300*        Square root of round trip efficiency.
003400     03  Ec-Batt-Degrade-Yr    pic 9v9(4)     comp-3
003500                                value 0.0175.
003600*        Battery energy capacity degradation, fraction / yr.
003700     03  Ec-Heatrate-Engine    pic 9(4)       comp-3
003800                                value 8989.
003900*        Gas engine heat rate, Btu / Kwh.
004000     03  Ec-Heatrate-Turbine   pic 9(4)       comp-3
004100                                value 9630.
004200*        Gas turbine heat rate, Btu / Kwh.
004300     03  Filler                pic x(02).
