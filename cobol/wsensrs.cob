000100*****************************************************
000200*                                                   *
000300*  Record Definition For Ensemble Result File       *
000400*     Uses Er-Case-Id as key                        *
000500*     Pareto flag set by ecpareto, 2nd pass         *
000600*****************************************************
000700* File size 45 bytes.
000800*
000900* 15/12/25 dwh - Created.
001000* 02/02/26 ktm - Er-Status widened 6 to 8 to hold
001100*                "SUCCESS " / "ERROR   " without truncation.
001200*
001300 01  ER-Ensemble-Record.
001400     03  Er-Case-Id            pic 9(4).
001500     03  Er-Solar-Cap-Mw       pic 9(5).
001600     03  Er-Bess-Power-Mw      pic 9(5).
001700     03  Er-Gen-Cap-Mw         pic 9(5).
001800     03  Er-Lcoe               pic 9(4)v9(2).
001900*        Solved levelised cost of energy, $/Mwh.
002000     03  Er-Renewable-Pct      pic 9(3)v9(2).
002100*        Lifetime renewable percentage.
002200     03  Er-Status             pic x(8).
002300         88  Er-Status-Success  value "SUCCESS ".
002400         88  Er-Status-Error    value "ERROR   ".
002500     03  Er-Pareto-Flag        pic x.
002600         88  Er-Pareto-Optimal  value "Y".
002700         88  Er-Not-Pareto      value "N".
002800     03  Filler                pic x(06).
