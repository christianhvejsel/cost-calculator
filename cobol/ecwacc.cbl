000100*****************************************************************
000200*                                                               *
000300*            Q U I C K   W A C C / L C O E   C H E C K          *
000400*                                                               *
000500*        Desk-top sizing tool - solar + Bess only, no          *
000600*        generator, no battery dispatch.  Gives the estimator  *
000700*        a quick answer before a full ensemble run is queued.  *
000800*                                                               *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300 program-id.    ecwacc.
001400 author.        d w hollis.
001500 installation.  cascade utility systems - energy costing group.
001600 date-written.  18/03/86.
001700 date-compiled.
001800 security.      proprietary - internal use only.
001900*
002000**
002100*    Remarks.           Quick and dirty Lcoe check from a
002200*                       handful of accepted values - no file
002300*                       I-O, no battery dispatch simulation.
002400*                       Intended for the estimating desk, not
002500*                       for the formal proposal numbers which
002600*                       come out of the full ensemble run.
002700*
002800*    Called by.         none - console utility.
002900*    Called modules.    none.
003000*
003100*    Files used.        none.
003200**
003300* Changes:
003400* 18/03/86 dwh -      1.00.00 Created for the estimating desk -
003500*                     replaces the paper worksheet they were
003600*                     using.
003700* 02/09/97 dwh -      1.00.01 Corrected the Bess cost factor,
003800*                     was using the solar per-W rate by mistake.
003900* 19/07/98 dwh -      1.01.00 Y2k review - no date fields held
004000*                     in this module, no change needed.
004100* 11/01/26 ktm -      1.02.00 Re-keyed against the current
004200*                     Wsecfin rate copybook, desk was still
004300*                     carrying 1997 $/kW figures.
004400* 20/02/26 raf -      1.02.01 Added the horizon/escalation
004500*                     prompt echo line per the estimator's
004600*                     request - makes misdialled runs obvious.
004700* 03/04/26 raf -      1.02.02 Added the Wacc work-area trace
004800*                     dump (Bb011) on Upsi-0, to match the
004900*                     capex stage dump already in Cc010.
005000* 05/04/26 raf -      1.02.03 Aa000 now runs the Wacc calc and
005100*                     the capex calc as one Perform Thru range
005200*                     (Bb010 Thru Cc010-Exit) - Bb011 moved down
005300*                     after Cc010 so the range falls straight
005400*                     through.
005500*
005600*****************************************************************
005700*
005800* Proprietary Notice.
005900* ******************
006000*
006100* Part of the Cascade Utility Systems Energy Costing package.
006200* Copyright (c) Cascade Utility Systems, 1986-2026 and later.
006300* All rights reserved.  Internal maintenance copy - not for
006400* distribution outside the Systems Development department.
006500*
006600*****************************************************************
006700*
006800 environment             division.
006900*===============================
007000*
007100 copy  "ecenvdiv.cob".
007200*
007300 data                    division.
007400*===============================
007500*
007600 working-storage section.
007700*------------------------
007800*
007900 77  Prog-Name           pic x(19) value "ECWACC  (1.02.03)".
008000*
008100 copy "wsecfin.cob".
008200*
008300 01  WS-Reply-Work.
008400     03  Ws-Reply-Solar-Mw    pic 9(5).
008500     03  Ws-Reply-Bess-Mw     pic 9(5).
008600     03  Filler               pic x(02).
008700 01  WS-Reply-Work-X  redefines WS-Reply-Work
008800                        pic x(12).
008900*        Flat trace view of the operator's reply, for the
009000*        Upsi-0 debug echo below.
009100*
009200 01  WS-Input-Work.
009300     03  Ws-Solar-Mw          pic 9(5)v99   comp-3.
009400     03  Ws-Bess-Mw           pic 9(5)v99   comp-3.
009500     03  Filler               pic x(04).
009600*
009700 01  WS-Wacc-Work.
009800     03  Ws-Wacc-Debt-Term    pic 9v9(6)  comp-3.
009900     03  Ws-Wacc-Eqty-Term    pic 9v9(6)  comp-3.
010000     03  Ws-Wacc-Pct          pic 9v9(6)  comp-3.
010100     03  Filler               pic x(04).
010200 01  WS-Wacc-Work-X  redefines WS-Wacc-Work
010300                       pic x(25).
010400*        Flat trace view of the debt/equity/blended Wacc terms,
010500*        for the Upsi-0 debug echo in Bb011 below.
010600*
010700 01  WS-Capex-Work.
010800     03  Ws-Capex-Solar-Raw   pic s9(11)v99 comp-3.
010900     03  Ws-Capex-Bess-Raw    pic s9(11)v99 comp-3.
011000     03  Ws-Capex-Raw         pic s9(11)v99 comp-3.
011100     03  Ws-Capex-After-Itc   pic s9(11)v99 comp-3.
011200     03  Filler               pic x(02).
011300 01  WS-Capex-Work-Tbl  redefines WS-Capex-Work.
011400     03  Ws-Capex-Work-Item   pic s9(11)v99 comp-3
011500                               occurs 4 times
011600                               indexed by Ws-Cw-Idx.
011700*        Lets the debug dump below walk all four capex stage
011800*        values with one indexed display loop.
011900*
012000 01  WS-Opex-Work.
012100     03  Ws-Annual-Opex       pic s9(9)v99   comp-3.
012200     03  Ws-Opex-Esc-Factor   pic 9(3)v9(6)  comp-3.
012300     03  Ws-Opex-Yr-Cost      pic s9(9)v99   comp-3.
012400     03  Filler               pic x(04).
012500*
012600 01  WS-Energy-Work.
012700     03  Ws-Annual-Energy-Mwh pic 9(9)v99    comp-3.
012800     03  Filler               pic x(04).
012900*
013000 01  WS-Power-Work.
013100     03  Ws-Pow-Base          pic s9(3)v9(9) comp-3.
013200     03  Ws-Pow-Result        pic s9(3)v9(9) comp-3.
013300     03  Ws-Pow-Exponent      pic s9(4)      comp.
013400     03  Ws-Pow-Idx           pic s9(4)      comp.
013500     03  Filler               pic x(02).
013600*
013700 01  WS-Npv-Work.
013800     03  Ws-Discount-Factor   pic 9(3)v9(9)  comp-3.
013900     03  Ws-Pv-Costs          pic s9(11)v99  comp-3.
014000     03  Ws-Pv-Energy         pic 9(11)v99   comp-3.
014100     03  Ws-Year-Idx          pic s9(4) comp.
014200     03  Filler               pic x(02).
014300*
014400 01  WS-Lcoe-Result          pic 9(5)v99 comp-3.
014500*
014600 01  Sy-Trace                pic x(40) value spaces.
014700*
014800 procedure division.
014900*
015000 aa000-Main               section.
015100********************************
015200*    Straight line run, no loop back to the top - operator
015300*    keys one pair of sizes then gets one answer and the
015400*    program ends.
015500*
015600     display  "ECWACC ESTIMATING DESK - QUICK LCOE CHECK".
015700     display  "ENTER SOLAR CAPACITY MW - NO DECIMAL POINT".
015800     accept    Ws-Reply-Solar-Mw.
015900     display  "ENTER BESS POWER MW - NO DECIMAL POINT".
016000     accept    Ws-Reply-Bess-Mw.
016100*
016200     move     Ws-Reply-Solar-Mw to Ws-Solar-Mw.
016300     move     Ws-Reply-Bess-Mw  to Ws-Bess-Mw.
016400*
016500     if       Ec-Rerun-Requested
016600         move Ws-Reply-Work to Sy-Trace
016700         display "ECWACC OPERATOR REPLY " Sy-Trace
016800     end-if.
016900*
017000     perform  bb010-Compute-Wacc thru cc010-Exit.
017100     perform  dd010-Compute-Opex-And-Energy.
017200     perform  ee010-Discount-Cash-Flows.
017300*
017400     compute  Ws-Lcoe-Result rounded =
017500                  Ws-Pv-Costs / Ws-Pv-Energy.
017600*
017700     display  "RESULTS OF QUICK ESTIMATE".
017800     display  "  WACC PCT          " Ws-Wacc-Pct.
017900     display  "  CAPEX AFTER ITC   " Ws-Capex-After-Itc.
018000     display  "  ANNUAL OPEX YR 1  " Ws-Annual-Opex.
018100     display  "  ANNUAL ENERGY MWH " Ws-Annual-Energy-Mwh.
018200     display  "  PV OF COSTS       " Ws-Pv-Costs.
018300     display  "  PV OF ENERGY      " Ws-Pv-Energy.
018400     display  "  ESTIMATED LCOE    " Ws-Lcoe-Result.
018500     go       to zz999-Goback.
018600*
018700 aa000-Exit.
018800     exit.
018900*
019000 bb010-Compute-Wacc          section.
019100*************************************
019200*    Wacc = debt_term + equity_term, each weighted by the
019300*    capital structure split.
019400*
019500     compute  Ws-Wacc-Debt-Term =
019600                  (Ec-Fin-Cost-Of-Debt-Pct / 100)
019700                  * (Ec-Fin-Leverage-Pct / 100)
019800                  * (1 - (Ec-Fin-Tax-Rate-Pct / 100)).
019900     compute  Ws-Wacc-Eqty-Term =
020000                  (Ec-Fin-Cost-Of-Eqty-Pct / 100)
020100                  * (1 - (Ec-Fin-Leverage-Pct / 100)).
020200     compute  Ws-Wacc-Pct =
020300                  Ws-Wacc-Debt-Term + Ws-Wacc-Eqty-Term.
020400*
020500     if       Ec-Rerun-Requested
020600              perform bb011-Dump-Wacc-Work
020700     end-if.
020800*
020900 bb010-Exit.
021000     exit.
021100*
021200 cc010-Compute-Capex          section.
021300**************************************
021400*    Raw dollars here, not $ millions - this utility was
021500*    built before the ensemble run adopted the $M convention
021600*    and the desk still expects whole dollar figures back.
021700*
021800     compute  Ws-Capex-Solar-Raw =
021900                  Ws-Solar-Mw * 1000000 * Ec-Capex-Solar-Per-W.
022000     compute  Ws-Capex-Bess-Raw =
022100                  Ws-Bess-Mw * 1000 * Ec-Capex-Bess-Per-Kwh.
022200     compute  Ws-Capex-Raw =
022300                  Ws-Capex-Solar-Raw + Ws-Capex-Bess-Raw.
022400     compute  Ws-Capex-After-Itc =
022500                  Ws-Capex-Raw * (1 - (Ec-Fin-Itc-Pct / 100)).
022600*
022700     if       Ec-Rerun-Requested
022800         perform zz900-Dump-Capex-Stage
022900              varying Ws-Cw-Idx from 1 by 1
023000              until   Ws-Cw-Idx > 4
023100     end-if.
023200*
023300 cc010-Exit.
023400     exit.
023500*
023600 bb011-Dump-Wacc-Work  section.
023700***************************************
023800*
023900     display  "ECWACC WACC WORK " WS-Wacc-Work-X.
024000*
024100 bb011-Exit.
024200     exit.
024300*
024400 dd010-Compute-Opex-And-Energy  section.
024500****************************************
024600*    Desk-top shortcut - fixed O-and-M only, no fuel, no
024700*    variable cost, no generator at all on this estimator.
024800*
024900     compute  Ws-Annual-Opex =
025000                  Ws-Solar-Mw * Ec-Om-Solar-Fixed-Kw
025100                  + Ws-Bess-Mw * Ec-Om-Bess-Fixed-Kw.
025200     compute  Ws-Annual-Energy-Mwh =
025300                  Ws-Solar-Mw * 8760 * 0.20.
025400*
025500 dd010-Exit.
025600     exit.
025700*
025800 ee010-Discount-Cash-Flows  section.
025900************************************
026000*    25 yr horizon, year 0 through year 24, factor exponent
026100*    is (year + 1) so year 0 still discounts one period.
026200*
026300     move     Ws-Capex-After-Itc to Ws-Pv-Costs.
026400     move     zero               to Ws-Pv-Energy.
026500*
026600     perform  ee011-Discount-One-Year
026700              varying Ws-Year-Idx from 0 by 1
026800              until   Ws-Year-Idx > 24.
026900*
027000 ee010-Exit.
027100     exit.
027200*
027300 ee011-Discount-One-Year  section.
027400**********************************
027500*
027600     compute  Ws-Opex-Esc-Factor =
027700                  1 + (Ec-Om-Escalator-Pct / 100).
027800     move     Ws-Year-Idx to Ws-Pow-Exponent.
027900     move     Ws-Opex-Esc-Factor to Ws-Pow-Base.
028000     perform  ff010-Compute-Power.
028100     compute  Ws-Opex-Yr-Cost rounded =
028200                  Ws-Annual-Opex * Ws-Pow-Result.
028300*
028400     compute  Ws-Discount-Factor = 1 + Ws-Wacc-Pct.
028500     move     Ws-Discount-Factor to Ws-Pow-Base.
028600     add      1 to Ws-Year-Idx giving Ws-Pow-Exponent.
028700     perform  ff010-Compute-Power.
028800*
028900     compute  Ws-Pv-Costs rounded =
029000                  Ws-Pv-Costs
029100                  + (Ws-Opex-Yr-Cost / Ws-Pow-Result).
029200     compute  Ws-Pv-Energy rounded =
029300                  Ws-Pv-Energy
029400                  + (Ws-Annual-Energy-Mwh / Ws-Pow-Result).
029500*
029600 ee011-Exit.
029700     exit.
029800*
029900 ff010-Compute-Power          section.
030000**************************************
030100*    Hand rolled exponentiation by repeated multiplication -
030200*    no intrinsic function library on this platform.  Caller
030300*    sets Ws-Pow-Base and Ws-Pow-Exponent before the Perform.
030400*
030500     move     1 to Ws-Pow-Result.
030600     if       Ws-Pow-Exponent > zero
030700         perform ff011-Pow-Step
030800              varying Ws-Pow-Idx from 1 by 1
030900              until   Ws-Pow-Idx > Ws-Pow-Exponent
031000     end-if.
031100*
031200 ff010-Exit.
031300     exit.
031400*
031500 ff011-Pow-Step          section.
031600*********************************
031700*
031800     compute  Ws-Pow-Result rounded =
031900                  Ws-Pow-Result * Ws-Pow-Base.
032000*
032100 ff011-Exit.
032200     exit.
032300*
032400 zz900-Dump-Capex-Stage  section.
032500*********************************
032600*
032700     display  "ECWACC CAPEX STAGE " Ws-Cw-Idx " = "
032800              Ws-Capex-Work-Item (Ws-Cw-Idx).
032900*
033000 zz900-Exit.
033100     exit.
033200*
033300 zz999-Goback              section.
033400***********************************
033500*
033600     goback.
