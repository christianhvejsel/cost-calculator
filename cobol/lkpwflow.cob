000100*****************************************************
000200*                                                   *
000300*  Linkage - Call Interface For Ecpwflow            *
000400*     Caller passes the case config; ecpwflow       *
000500*       fills Ws-Annual-Result-Table (wsanntbl.cob) *
000600*       reading Ws-Solar-Hourly-Table (wssoltbl.cob)*
000700*       which the caller loaded once for the run.   *
000800*****************************************************
000900* 13/12/25 dwh - Created.
001000*
001100 01  LK-Pwflow-Config.
001200     03  Lk-Pw-Case-Id         pic 9(4).
001300     03  Lk-Pw-Solar-Cap-Mw    pic 9(5).
001400     03  Lk-Pw-Bess-Power-Mw   pic 9(5).
001500     03  Lk-Pw-Gen-Cap-Mw      pic 9(5).
001600     03  Lk-Pw-Gen-Type        pic x.
001700     03  Lk-Pw-Dc-Load-Mw      pic 9(5).
001800     03  Filler                pic x(08).
