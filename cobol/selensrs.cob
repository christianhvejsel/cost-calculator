000100*    Select For Ensemble Result File.
000200 select  Ensemble-File
000300         assign to       "ENSMBL"
000400         organization    sequential
000500         file status     Er-File-Status.
