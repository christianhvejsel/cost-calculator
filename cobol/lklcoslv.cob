000100*****************************************************
000200*                                                   *
000300*  Linkage - Call Interface For Eclcoslv            *
000400*     Caller passes the case config + the case's    *
000500*       20 annual lines (Ws-Annual-Result-Table);   *
000600*       eclcoslv returns Lcoe/renewable/status and  *
000700*       the full Pl-Proforma-Table (wsprfln.cob).   *
000800*                                                   *
000900*     If Lk-Lc-Known-Lcoe is non zero on entry the   *
001000*       Newton solve is skipped and the pro-forma    *
001100*       table is built once at that Lcoe - used by   *
001200*       ecprfrpt to print an already-solved case.    *
001300*****************************************************
001400* 14/12/25 dwh - Created.
001500* 11/02/26 ktm - Added Lk-Lc-Npv-Check for the report
001600*                footer line, should print near zero.
001700*
001800 01  LK-Lcoslv-Control.
001900     03  Lk-Lc-Case-Id             pic 9(4).
002000     03  Lk-Lc-Solar-Cap-Mw        pic 9(5).
002100     03  Lk-Lc-Bess-Power-Mw       pic 9(5).
002200     03  Lk-Lc-Gen-Cap-Mw          pic 9(5).
002300     03  Lk-Lc-Gen-Type            pic x.
002400     03  Lk-Lc-Dc-Load-Mw          pic 9(5).
002500     03  Lk-Lc-Known-Lcoe          pic 9(4)v99.
002600     03  Lk-Lc-Lcoe-Result         pic 9(4)v99.
002700     03  Lk-Lc-Renewable-Pct       pic 9(3)v99.
002800     03  Lk-Lc-Status              pic x(8).
002900         88  Lk-Lc-Status-Success   value "SUCCESS ".
003000         88  Lk-Lc-Status-Error     value "ERROR   ".
003100     03  Lk-Lc-Npv-Check           pic s9(7)v9(6).
003200     03  Lk-Lc-Life-Solar-Net-Mwh  pic 9(10).
003300     03  Lk-Lc-Life-Bess-Disch-Mwh pic 9(10).
003400     03  Lk-Lc-Life-Gen-Output-Mwh pic 9(10).
003500     03  Lk-Lc-Life-Gen-Fuel-Mmbtu pic 9(10).
003600     03  Lk-Lc-Life-Load-Srvd-Mwh  pic 9(10).
003700     03  Filler                    pic x(10).
