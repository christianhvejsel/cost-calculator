000100*****************************************************************
000200*                                                               *
000300*           H Y B R I D   E N S E M B L E   D R I V E R          *
000400*                                                               *
000500*        Reads the candidate case file, runs the powerflow     *
000600*        and Lcoe solve for every case, flags the Pareto       *
000700*        frontier and writes the ensemble result file.         *
000800*                                                               *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300 program-id.    ecensbl.
001400 author.        d w hollis.
001500 installation.  cascade utility systems - energy costing group.
001600 date-written.  12/12/25.
001700 date-compiled.
001800 security.      proprietary - internal use only.
001900*
002000**
002100*    Remarks.           Main driver for the off-grid datacentre
002200*                       hybrid costing ensemble.  Loads the 8760
002300*                       hr solar profile once, then for every
002400*                       case on Config-File calls Ecpwflow then
002500*                       Eclcoslv, writes the 20 yr powerflow
002600*                       detail and accumulates an ensemble line.
002700*                       After the last case, sorts the successful
002800*                       cases, calls Ecpareto and writes the
002900*                       ensemble result file with Pareto flags.
003000*
003100*    Called by.         none - batch entry point.
003200*    Called modules.    ecpwflow, eclcoslv, ecpareto.
003300*
003400*    Files used.        Solar-Profile-File   input
003500*                       Config-File          input
003600*                       Powerflow-File       output
003700*                       Ensemble-File        output
003800**
003900* Changes:
004000* 12/12/25 dwh -      1.00.00 Created, straight sequential run
004100*                     over the candidate case list.
004200* 21/12/25 ktm -      1.01.00 Added the Pareto flagging pass
004300*                     after all cases complete - was a separate
004400*                     manual spreadsheet step before this.
004500* 08/01/26 ktm -      1.02.00 Ensemble table now holds every
004600*                     case (including Error ones) so the result
004700*                     file always balances to the input count.
004800* 17/02/26 raf -      1.02.01 Added the run summary Display
004900*                     block per the ops desk's request.
005000* 03/03/26 raf -      1.02.02 Fixed the bubble sort compare,
005100*                     was sorting descending on the Gantry run.
005200* 05/04/26 raf -      1.02.03 Dd010 now runs the ensemble write
005300*                     and the range check as one Perform Thru
005400*                     range (Dd020 Thru Dd030-Exit) under the
005500*                     one varying loop, same bound on both -
005600*                     one pass over the case table instead of two.
005700*
005800*****************************************************************
005900*
006000* Proprietary Notice.
006100* ******************
006200*
006300* Part of the Cascade Utility Systems Energy Costing package.
006400* Copyright (c) Cascade Utility Systems, 1986-2026 and later.
006500* All rights reserved.  Internal maintenance copy - not for
006600* distribution outside the Systems Development department.
006700*
006800*****************************************************************
006900*
007000 environment             division.
007100*===============================
007200*
007300 copy  "ecenvdiv.cob".
007400*
007500 input-output             section.
007600*=================================
007700*
007800 file-control.
007900*
008000     copy "selsolpf.cob".
008100     copy "seldccfg.cob".
008200     copy "selpwflo.cob".
008300     copy "selensrs.cob".
008400*
008500 data                    division.
008600*===============================
008700*
008800 file                    section.
008900*---------------------------------
009000*
009100 copy "fdsolpf.cob".
009200 copy "fddccfg.cob".
009300 copy "fdpwflo.cob".
009400 copy "fdensrs.cob".
009500*
009600 working-storage section.
009700*------------------------
009800*
009900 77  Prog-Name           pic x(19) value "ECENSBL (1.02.03)".
010000*
010100 01  WS-File-Status-Work.
010200     03  Sp-File-Status       pic xx.
010300     03  Cf-File-Status       pic xx.
010400     03  Pf-File-Status       pic xx.
010500     03  Er-File-Status       pic xx.
010600     03  Filler               pic x(02).
010700*
010800 copy "wssoltbl.cob".
010900 copy "wsanntbl.cob".
011000 copy "wsprfln.cob".
011100 copy "lkpwflow.cob".
011200 copy "lklcoslv.cob".
011300 copy "lkpareto.cob".
011400*
011500 01  WS-Eof-Switch        pic x value "N".
011600     88  Cf-Eof               value "Y".
011700*
011800 01  WS-Case-Work.
011900     03  Ws-Case-Count        pic 9(4) comp.
012000     03  Ws-Case-Id           pic 9(4).
012100     03  Ws-Solar-Cap-Mw      pic 9(5).
012200     03  Ws-Bess-Power-Mw     pic 9(5).
012300     03  Ws-Gen-Cap-Mw        pic 9(5).
012400     03  Ws-Gen-Type          pic x.
012500     03  Ws-Dc-Load-Mw        pic 9(5).
012600     03  Filler               pic x(05).
012700 01  WS-Case-Work-Msg  redefines WS-Case-Work
012800                         pic x(34).
012900*        Flat view of the current config, for the Upsi-0
013000*        trace line when a case's results look suspicious.
013100*
013200 01  WS-Ensemble-Results.
013300     03  Wc-Case-Line  occurs 1 to 500 times
013400                         depending on Ws-Case-Count
013500                         indexed by Ws-Case-Idx.
013600         05  Wc-Case-Id          pic 9(4).
013700         05  Wc-Solar-Cap-Mw     pic 9(5).
013800         05  Wc-Bess-Power-Mw    pic 9(5).
013900         05  Wc-Gen-Cap-Mw       pic 9(5).
014000         05  Wc-Lcoe             pic 9(4)v99.
014100         05  Wc-Renewable-Pct    pic 9(3)v99.
014200         05  Wc-Status           pic x(8).
014300             88  Wc-Status-Success  value "SUCCESS ".
014400             88  Wc-Status-Error    value "ERROR   ".
014500         05  Wc-Pareto-Flag       pic x value "N".
014600             88  Wc-Pareto-Optimal  value "Y".
014700         05  Filler               pic x(04).
014800*
014900 01  WS-Sort-Work.
015000     03  Ws-Sort-I           pic 9(4) comp.
015100     03  Ws-Sort-J           pic 9(4) comp.
015200     03  Filler              pic x(02).
015300 01  WS-Swap-Entry.
015400     03  Ws-Swap-Case-Id         pic 9(4).
015500     03  Ws-Swap-Lcoe            pic 9(4)v99.
015600     03  Ws-Swap-Renewable-Pct   pic 9(3)v99.
015700     03  Ws-Swap-Pareto-Flag     pic x.
015800     03  Filler                  pic x(04).
015900*
016000 01  WS-Run-Totals.
016100     03  Ws-Success-Count     pic 9(4) comp.
016200     03  Ws-Error-Count       pic 9(4) comp.
016300     03  Ws-Pareto-Count-Wk   pic 9(4) comp.
016400     03  Filler               pic x(02).
016500 01  WS-Run-Totals-Tbl  redefines WS-Run-Totals.
016600     03  Ws-Run-Totals-Item   pic 9(4) comp
016700                               occurs 3 times
016800                               indexed by Ws-Rt-Idx.
016900*        Lets Zz900-Zero-Run-Totals below clear all three
017000*        run level counters with one indexed loop.
017100*
017200 01  WS-Lcoe-Range.
017300     03  Ws-Lcoe-Min          pic 9(4)v99 comp-3.
017400     03  Ws-Lcoe-Max          pic 9(4)v99 comp-3.
017500     03  Filler               pic x(02).
017600 01  WS-Lcoe-Range-Tbl  redefines WS-Lcoe-Range.
017700     03  Ws-Lcoe-Range-Item   pic 9(4)v99 comp-3
017800                               occurs 2 times
017900                               indexed by Ws-Lr-Idx.
018000     03  Filler               pic x(02).
018100*
018200 01  WS-Renew-Range.
018300     03  Ws-Renew-Min         pic 9(3)v99 comp-3.
018400     03  Ws-Renew-Max         pic 9(3)v99 comp-3.
018500     03  Filler               pic x(02).
018600 01  WS-Renew-Range-Tbl  redefines WS-Renew-Range.
018700     03  Ws-Renew-Range-Item  pic 9(3)v99 comp-3
018800                               occurs 2 times
018900                               indexed by Ws-Rr-Idx.
019000     03  Filler               pic x(02).
019100*
019200 01  Sy-Trace              pic x(40) value spaces.
019300*
019400 procedure division.
019500*
019600 aa000-Main               section.
019700********************************
019800*
019900     perform  zz900-Zero-Run-Totals
020000              varying Ws-Rt-Idx from 1 by 1
020100              until   Ws-Rt-Idx > 3.
020200     move     zero to Ws-Case-Count.
020300     move     9999.99 to Ws-Lcoe-Min.
020400     move     zero    to Ws-Lcoe-Max.
020500     move     999.99  to Ws-Renew-Min.
020600     move     zero    to Ws-Renew-Max.
020700*
020800     open     input  Solar-Profile-File
020900                      Config-File.
021000     open     output Powerflow-File
021100                      Ensemble-File.
021200*
021300     perform  bb010-Load-Solar-Profile.
021400*
021500     read     Config-File
021600         at end set Cf-Eof to true
021700     end-read.
021800     perform  cc010-Process-One-Case until Cf-Eof.
021900*
022000     perform  dd010-Finish-Run.
022100*
022200     close    Solar-Profile-File
022300              Config-File
022400              Powerflow-File
022500              Ensemble-File.
022600     go       to zz999-Goback.
022700*
022800 aa000-Exit.
022900     exit.
023000*
023100 bb010-Load-Solar-Profile  section.
023200***********************************
023300*    Read the 8760 hr normalised solar profile once and hold
023400*    it in memory for every case - avoids re-reading 8760
023500*    records once per case on a run of several hundred cases.
023600*
023700     perform  bb011-Read-One-Solar-Hour
023800              varying Ws-Hr from 1 by 1
023900              until   Ws-Hr > 8760.
024000*
024100 bb010-Exit.
024200     exit.
024300*
024400 bb011-Read-One-Solar-Hour  section.
024500************************************
024600*
024700     read     Solar-Profile-File
024800         at end move zero to Sp-Solar-Norm-Output
024900     end-read.
025000     move     Sp-Solar-Norm-Output to Ws-Solar-Hour (Ws-Hr).
025100*
025200 bb011-Exit.
025300     exit.
025400*
025500 cc010-Process-One-Case  section.
025600*********************************
025700*    Process the current Config-File record then read ahead -
025800*    the classic read-next-at-bottom pattern, no Eof test
025900*    needed until the top of the next pass through this para.
026000*
026100     add      1            to Ws-Case-Count.
026200     move     Cf-Case-Id      to Ws-Case-Id.
026300     move     Cf-Solar-Cap-Mw to Ws-Solar-Cap-Mw.
026400     move     Cf-Bess-Power-Mw to Ws-Bess-Power-Mw.
026500     move     Cf-Gen-Cap-Mw   to Ws-Gen-Cap-Mw.
026600     move     Cf-Gen-Type     to Ws-Gen-Type.
026700     move     Cf-Dc-Load-Mw   to Ws-Dc-Load-Mw.
026800*
026900     move     Ws-Case-Id       to Lk-Pw-Case-Id.
027000     move     Ws-Solar-Cap-Mw  to Lk-Pw-Solar-Cap-Mw.
027100     move     Ws-Bess-Power-Mw to Lk-Pw-Bess-Power-Mw.
027200     move     Ws-Gen-Cap-Mw    to Lk-Pw-Gen-Cap-Mw.
027300     move     Ws-Gen-Type      to Lk-Pw-Gen-Type.
027400     move     Ws-Dc-Load-Mw    to Lk-Pw-Dc-Load-Mw.
027500     call     "ECPWFLOW" using LK-Pwflow-Config
027600                               WS-Solar-Hourly-Table
027700                               WS-Annual-Result-Table.
027800*
027900     perform  cc011-Write-One-Pf-Record
028000              varying Ws-Ann-Idx from 1 by 1
028100              until   Ws-Ann-Idx > 20.
028200*
028300     move     Ws-Case-Id       to Lk-Lc-Case-Id.
028400     move     Ws-Solar-Cap-Mw  to Lk-Lc-Solar-Cap-Mw.
028500     move     Ws-Bess-Power-Mw to Lk-Lc-Bess-Power-Mw.
028600     move     Ws-Gen-Cap-Mw    to Lk-Lc-Gen-Cap-Mw.
028700     move     Ws-Gen-Type      to Lk-Lc-Gen-Type.
028800     move     Ws-Dc-Load-Mw    to Lk-Lc-Dc-Load-Mw.
028900     move     zero             to Lk-Lc-Known-Lcoe.
029000     call     "ECLCOSLV" using LK-Lcoslv-Control
029100                               WS-Annual-Result-Table
029200                               PL-Proforma-Table.
029300*
029400     perform  cc012-Store-Case-Result.
029500*
029600     if       Ec-Rerun-Requested
029700         move Ws-Case-Work to Sy-Trace
029800         display "ECENSBL CASE TRACE " Sy-Trace
029900     end-if.
030000*
030100     read     Config-File
030200         at end set Cf-Eof to true
030300     end-read.
030400*
030500 cc010-Exit.
030600     exit.
030700*
030800 cc011-Write-One-Pf-Record  section.
030900************************************
031000*
031100     move     Ws-Case-Id  to Pf-Case-Id.
031200     move     Wsa-Year (Ws-Ann-Idx)     to Pf-Operating-Year.
031300     move     Wsa-Solar-Raw-Mwh (Ws-Ann-Idx)
031400                                        to Pf-Solar-Raw-Mwh.
031500     move     Wsa-Solar-Curt-Mwh (Ws-Ann-Idx)
031600                                        to Pf-Solar-Curt-Mwh.
031700     move     Wsa-Solar-Net-Mwh (Ws-Ann-Idx)
031800                                        to Pf-Solar-Net-Mwh.
031900     move     Wsa-Bess-Charged-Mwh (Ws-Ann-Idx)
032000                                        to Pf-Bess-Charged-Mwh.
032100     move     Wsa-Bess-Discharged-Mwh (Ws-Ann-Idx)
032200                                     to Pf-Bess-Discharged-Mwh.
032300     move     Wsa-Gen-Output-Mwh (Ws-Ann-Idx)
032400                                        to Pf-Gen-Output-Mwh.
032500     move     Wsa-Gen-Fuel-Mmbtu (Ws-Ann-Idx)
032600                                        to Pf-Gen-Fuel-Mmbtu.
032700     move     Wsa-Load-Served-Mwh (Ws-Ann-Idx)
032800                                        to Pf-Load-Served-Mwh.
032900     write    PF-Powerflow-Record.
033000*
033100 cc011-Exit.
033200     exit.
033300*
033400 cc012-Store-Case-Result  section.
033500**********************************
033600*
033700     move     Ws-Case-Id       to Wc-Case-Id (Ws-Case-Count).
033800     move     Ws-Solar-Cap-Mw  to Wc-Solar-Cap-Mw (Ws-Case-Count).
033900     move     Ws-Bess-Power-Mw
034000                           to Wc-Bess-Power-Mw (Ws-Case-Count).
034100     move     Ws-Gen-Cap-Mw    to Wc-Gen-Cap-Mw (Ws-Case-Count).
034200     move     Lk-Lc-Lcoe-Result to Wc-Lcoe (Ws-Case-Count).
034300     move     Lk-Lc-Renewable-Pct
034400                           to Wc-Renewable-Pct (Ws-Case-Count).
034500     move     Lk-Lc-Status     to Wc-Status (Ws-Case-Count).
034600     move     "N"              to Wc-Pareto-Flag (Ws-Case-Count).
034700*
034800     if       Lk-Lc-Status-Success
034900         add  1 to Ws-Success-Count
035000     else
035100         add  1 to Ws-Error-Count
035200     end-if.
035300*
035400 cc012-Exit.
035500     exit.
035600*
035700 dd010-Finish-Run          section.
035800***********************************
035900*    Copies the successful cases into the Lkpareto linkage
036000*    table, sorts it ascending by renewable pct, calls
036100*    Ecpareto, then writes every case (success or error) to
036200*    the ensemble output file with its Pareto flag set.
036300*
036400     move     zero to Lk-Pa-Case-Count.
036500     perform  dd011-Copy-If-Success
036600              varying Ws-Case-Idx from 1 by 1
036700              until   Ws-Case-Idx > Ws-Case-Count.
036800*
036900     if       Lk-Pa-Case-Count > 1
037000         perform dd012-Sort-Outer-Pass
037100                 varying Ws-Sort-I from 1 by 1
037200                 until   Ws-Sort-I >= Lk-Pa-Case-Count
037300     end-if.
037400*
037500     call     "ECPARETO" using LK-Pareto-Control
037600                               WS-Ensemble-Work-Table.
037700     move     Lk-Pa-Pareto-Count to Ws-Pareto-Count-Wk.
037800*
037900     perform  dd013-Flag-One-Pareto-Back
038000              varying Ws-Ens-Idx from 1 by 1
038100              until   Ws-Ens-Idx > Lk-Pa-Case-Count.
038200*
038300     perform  dd020-Write-One-Ensemble-Record thru dd030-Exit
038400              varying Ws-Case-Idx from 1 by 1
038500              until   Ws-Case-Idx > Ws-Case-Count.
038600*
038700     display  "ECENSBL RUN SUMMARY".
038800     display  "  CASES RUN      " Ws-Case-Count.
038900     display  "  CASES SUCCESS  " Ws-Success-Count.
039000     display  "  CASES ERROR    " Ws-Error-Count.
039100     display  "  PARETO COUNT   " Ws-Pareto-Count-Wk.
039200     display  "  LCOE MIN/MAX   " Ws-Lcoe-Min  " / " Ws-Lcoe-Max.
039300     display  "  RENEW MIN/MAX  " Ws-Renew-Min " / " Ws-Renew-Max.
039400*
039500 dd010-Exit.
039600     exit.
039700*
039800 dd011-Copy-If-Success  section.
039900********************************
040000*
040100     if       Wc-Status-Success (Ws-Case-Idx)
040200         add  1 to Lk-Pa-Case-Count
040300         move Wc-Case-Id (Ws-Case-Idx)
040400                      to Wse-Case-Id (Lk-Pa-Case-Count)
040500         move Wc-Lcoe (Ws-Case-Idx)
040600                      to Wse-Lcoe (Lk-Pa-Case-Count)
040700         move Wc-Renewable-Pct (Ws-Case-Idx)
040800                      to Wse-Renewable-Pct (Lk-Pa-Case-Count)
040900         move "N"     to Wse-Pareto-Flag (Lk-Pa-Case-Count)
041000     end-if.
041100*
041200 dd011-Exit.
041300     exit.
041400*
041500 dd012-Sort-Outer-Pass  section.
041600********************************
041700*    Ascending bubble sort on Wse-Renewable-Pct - table is
041800*    at most 500 entries, a straight exchange sort is plenty
041900*    fast enough and needs no sort work file.
042000*
042100     compute  Ws-Sort-J = Lk-Pa-Case-Count - Ws-Sort-I.
042200     perform  dd0121-Sort-Inner-Compare
042300              varying Ws-Sort-J from 1 by 1
042400              until   Ws-Sort-J > (Lk-Pa-Case-Count - Ws-Sort-I).
042500*
042600 dd012-Exit.
042700     exit.
042800*
042900 dd0121-Sort-Inner-Compare  section.
043000************************************
043100*
043200     if       Wse-Renewable-Pct (Ws-Sort-J)
043300                  > Wse-Renewable-Pct (Ws-Sort-J + 1)
043400         perform dd0122-Swap-Two-Entries
043500     end-if.
043600*
043700 dd0121-Exit.
043800     exit.
043900*
044000 dd0122-Swap-Two-Entries  section.
044100**********************************
044200*
044300     move     Wse-Case-Id (Ws-Sort-J)      to Ws-Swap-Case-Id.
044400     move     Wse-Lcoe (Ws-Sort-J)         to Ws-Swap-Lcoe.
044500     move     Wse-Renewable-Pct (Ws-Sort-J)
044600                                 to Ws-Swap-Renewable-Pct.
044700     move     Wse-Pareto-Flag (Ws-Sort-J)  to Ws-Swap-Pareto-Flag.
044800*
044900     move     Wse-Case-Id (Ws-Sort-J + 1)  to Wse-Case-Id
045000                                              (Ws-Sort-J).
045100     move     Wse-Lcoe (Ws-Sort-J + 1)     to Wse-Lcoe
045200                                              (Ws-Sort-J).
045300     move     Wse-Renewable-Pct (Ws-Sort-J + 1)
045400                      to Wse-Renewable-Pct (Ws-Sort-J).
045500     move     Wse-Pareto-Flag (Ws-Sort-J + 1)
045600                      to Wse-Pareto-Flag (Ws-Sort-J).
045700*
045800     move     Ws-Swap-Case-Id      to Wse-Case-Id (Ws-Sort-J + 1).
045900     move     Ws-Swap-Lcoe         to Wse-Lcoe (Ws-Sort-J + 1).
046000     move     Ws-Swap-Renewable-Pct
046100                      to Wse-Renewable-Pct (Ws-Sort-J + 1).
046200     move     Ws-Swap-Pareto-Flag
046300                      to Wse-Pareto-Flag (Ws-Sort-J + 1).
046400*
046500 dd0122-Exit.
046600     exit.
046700*
046800 dd013-Flag-One-Pareto-Back  section.
046900*************************************
047000*    Ecpareto set Wse-Pareto-Flag on its own working copy -
047100*    walk it once and copy the flag back by case id onto the
047200*    full results table.
047300*
047400     if       Wse-Pareto-Optimal (Ws-Ens-Idx)
047500         perform dd0131-Find-And-Flag-Case
047600              varying Ws-Case-Idx from 1 by 1
047700              until   Ws-Case-Idx > Ws-Case-Count
047800     end-if.
047900*
048000 dd013-Exit.
048100     exit.
048200*
048300 dd0131-Find-And-Flag-Case  section.
048400************************************
048500*
048600     if       Wc-Case-Id (Ws-Case-Idx) = Wse-Case-Id (Ws-Ens-Idx)
048700         move "Y" to Wc-Pareto-Flag (Ws-Case-Idx)
048800     end-if.
048900*
049000 dd0131-Exit.
049100     exit.
049200*
049300 dd020-Write-One-Ensemble-Record  section.
049400******************************************
049500*
049600     move     Wc-Case-Id (Ws-Case-Idx)   to Er-Case-Id.
049700     move     Wc-Solar-Cap-Mw (Ws-Case-Idx) to Er-Solar-Cap-Mw.
049800     move     Wc-Bess-Power-Mw (Ws-Case-Idx)
049900                                           to Er-Bess-Power-Mw.
050000     move     Wc-Gen-Cap-Mw (Ws-Case-Idx)  to Er-Gen-Cap-Mw.
050100     move     Wc-Lcoe (Ws-Case-Idx)        to Er-Lcoe.
050200     move     Wc-Renewable-Pct (Ws-Case-Idx)
050300                                           to Er-Renewable-Pct.
050400     move     Wc-Status (Ws-Case-Idx)      to Er-Status.
050500     move     Wc-Pareto-Flag (Ws-Case-Idx) to Er-Pareto-Flag.
050600     write    ER-Ensemble-Record.
050700*
050800 dd020-Exit.
050900     exit.
051000*
051100 dd030-Check-One-Range  section.
051200********************************
051300*
051400     if       Wc-Status-Success (Ws-Case-Idx)
051500         if   Wc-Lcoe (Ws-Case-Idx) < Ws-Lcoe-Min
051600             move Wc-Lcoe (Ws-Case-Idx) to Ws-Lcoe-Min
051700         end-if
051800         if   Wc-Lcoe (Ws-Case-Idx) > Ws-Lcoe-Max
051900             move Wc-Lcoe (Ws-Case-Idx) to Ws-Lcoe-Max
052000         end-if
052100         if   Wc-Renewable-Pct (Ws-Case-Idx) < Ws-Renew-Min
052200             move Wc-Renewable-Pct (Ws-Case-Idx) to Ws-Renew-Min
052300         end-if
052400         if   Wc-Renewable-Pct (Ws-Case-Idx) > Ws-Renew-Max
052500             move Wc-Renewable-Pct (Ws-Case-Idx) to Ws-Renew-Max
052600         end-if
052700     end-if.
052800*
052900 dd030-Exit.
053000     exit.
053100*
053200 zz900-Zero-Run-Totals  section.
053300********************************
053400*
053500     move     zero to Ws-Run-Totals-Item (Ws-Rt-Idx).
053600*
053700 zz900-Exit.
053800     exit.
053900*
054000 zz999-Goback              section.
054100***********************************
054200*
054300     goback.
