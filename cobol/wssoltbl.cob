000100*****************************************************
000200*                                                   *
000300*  Working Table - Full 8760 Hr Solar Profile,      *
000400*     Held In Memory For The Run                    *
000500*     Loaded once by ecensbl, passed by reference   *
000600*       to ecpwflow for every ensemble case.        *
000700*****************************************************
000800* 13/12/25 dwh - Created.
000900*
001000 01  WS-Solar-Hourly-Table.
001100     03  Ws-Solar-Hour  occurs 8760 times
001200                        indexed by Ws-Hr
001300                        pic 9(1)v9(6).
