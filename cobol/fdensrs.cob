000100 fd  Ensemble-File
000200     label records are standard
000300     record contains 45 characters.
000400 copy "wsensrs.cob".
