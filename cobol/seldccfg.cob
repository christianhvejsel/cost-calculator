000100*    Select For Datacentre Configuration File.
000200 select  Config-File
000300         assign to       "CONFIG"
000400         organization    sequential
000500         file status     Cf-File-Status.
