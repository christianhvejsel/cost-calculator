000100*****************************************************
000200*                                                   *
000300*  Record Definition For Solar Production Profile   *
000400*           File                                    *
000500*     One record per hour of year, 8760 per profile *
000600*     Read sequentially - no key                    *
000700*****************************************************
000800* File size 20 bytes.
000900*
001000* Values are output of a normalised 1 Mw-Ac PV system.
001100*
001200* 11/12/25 dwh - Created.
001300* 19/01/26 ktm - Widened Sp-Solar-Norm-Output to 7 digits
001400*                after Gantry Lake profile rounded to 1.000000.
001500*
001600 01  SP-Solar-Profile-Record.
001700     03  Sp-Hour-Index        pic 9(4).
001800*        Hour of year, 1 thru 8760.
001900     03  Sp-Solar-Norm-Output pic 9(1)v9(6).
002000*        Ac output of 1 Mw-Ac normalised system for the
002100*        hour, 0 thru approx 1.
002200     03  Filler               pic x(09).
