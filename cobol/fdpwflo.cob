000100 fd  Powerflow-File
000200     label records are standard
000300     record contains 91 characters.
000400 copy "wspwflo.cob".
