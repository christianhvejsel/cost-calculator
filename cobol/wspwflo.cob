000100*****************************************************
000200*                                                   *
000300*  Record Definition For Annual Powerflow Result    *
000400*           File                                    *
000500*     Uses Pf-Case-Id + Pf-Operating-Year as key    *
000600*     20 records written per case, year 1 thru 20   *
000700*****************************************************
000800* File size 91 bytes.
000900*
001000* Written by ecpwflow (called from ecensbl), one record
001100* per operating year of the 20 year simulation run.
001200*
001300* 12/12/25 dwh - Created.
001400* 28/01/26 ktm - Added Pf-Load-Served-Mwh, needed by
001500*                eclcoslv for revenue + renewable pct.
001600*
001700 01  PF-Powerflow-Record.
001800     03  Pf-Case-Id            pic 9(4).
001900     03  Pf-Operating-Year     pic 9(2).
002000*        1 thru 20.
002100     03  Pf-Solar-Raw-Mwh      pic 9(9).
002200*        Scaled solar generation before curtailment,
002300*        rounded to the whole Mwh.
002400     03  Pf-Solar-Curt-Mwh     pic 9(9).
002500     03  Pf-Solar-Net-Mwh      pic 9(9).
002600*        Raw less curtailed.
002700     03  Pf-Bess-Charged-Mwh   pic 9(9).
002800*        Energy into the battery, pre-efficiency.
002900     03  Pf-Bess-Discharged-Mwh
003000                               pic 9(9).
003100     03  Pf-Gen-Output-Mwh     pic 9(9).
003200     03  Pf-Gen-Fuel-Mmbtu     pic 9(9).
003300     03  Pf-Load-Served-Mwh    pic 9(9).
003400*        Load Mw times 8760 less unmet load.
003500     03  Filler                pic x(13).
