000100*****************************************************************
000200*                                                               *
000300*              P A R E T O   F R O N T I E R   S C A N          *
000400*                                                               *
000500*        Flags the non-dominated cases on (Lcoe, renewable     *
000600*        pct) out of one ensemble run's successful cases.      *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200 program-id.    ecpareto.
001300 author.        d w hollis.
001400 installation.  cascade utility systems - energy costing group.
001500 date-written.  09/06/86.
001600 date-compiled.
001700 security.      proprietary - internal use only.
001800*
001900**
002000*    Remarks.           The caller's ensemble table is sorted
002100*                       ascending by renewable pct before this
002200*                       is called.  We find the cheapest point
002300*                       M, then scan outward from M in both
002400*                       directions keeping only the points that
002500*                       beat every cheaper point on their side.
002600*
002700*    Called by.         ecensbl.
002800*    Called modules.    none.
002900*
003000*    Linkage.           Lk-Pareto-Control + Ws-Ensemble-Work-Table
003100*                       (lkpareto.cob)
003200**
003300* Changes:
003400* 09/06/86 dwh -      1.00.00 Created for the resource plan
003500*                     comparison study, 2 point convex scan.
003600* 30/08/97 dwh -      1.00.01 Comment clean up only, no logic
003700*                     change.
003800* 14/07/98 dwh -      1.01.00 Y2k review - no date fields held
003900*                     in this module, no change needed.
004000* 22/12/25 ktm -      1.02.00 Rebuilt for the ensemble Lcoe v
004100*                     renewable pct frontier, replaces the old
004200*                     cost v capacity scan entirely.
004300* 26/02/26 raf -      1.02.01 Added the tie guard on Lcoe per
004400*                     the costing standards manual note 9.2 -
004500*                     ties on Lcoe are kept, not dropped.
004600* 01/03/26 raf -      1.02.02 First-kept-point guards now reset
004700*                     through the index table - one loop pass
004800*                     for both sides instead of two discrete
004900*                     Move statements.
005000* 03/04/26 raf -      1.02.03 Added the frontier echo dump
005100*                     (Aa014) on Upsi-0, to match the trace
005200*                     views carried elsewhere in the Ec suite.
005300* 05/04/26 raf -      1.02.04 Aa000 now runs the right scan and
005400*                     the left scan as one Perform Thru range
005500*                     (Bb010 Thru Cc010-Exit) - Bb011 moved down
005600*                     after Cc010 so the range falls straight
005700*                     through.
005800*
005900*****************************************************************
006000*
006100* Proprietary Notice.
006200* ******************
006300*
006400* Part of the Cascade Utility Systems Energy Costing package.
006500* Copyright (c) Cascade Utility Systems, 1986-2026 and later.
006600* All rights reserved.  Internal maintenance copy - not for
006700* distribution outside the Systems Development department.
006800*
006900*****************************************************************
007000*
007100 environment             division.
007200*===============================
007300*
007400 copy  "ecenvdiv.cob".
007500*
007600 data                    division.
007700*===============================
007800*
007900 working-storage section.
008000*------------------------
008100*
008200 77  Prog-Name           pic x(19) value "ECPARETO (1.02.04)".
008300*
008400 01  WS-Scan-Work.
008500     03  Ws-Min-Idx           pic 9(4) comp.
008600     03  Ws-Min-Lcoe          pic 9(4)v99 comp-3.
008700     03  Ws-Best-Right-Lcoe   pic 9(4)v99 comp-3.
008800     03  Ws-Best-Left-Lcoe    pic 9(4)v99 comp-3.
008900     03  Ws-Scan-Idx          pic 9(4) comp.
009000     03  Filler               pic x(02).
009100 01  WS-Scan-Work-X  redefines WS-Scan-Work
009200                       pic x(28).
009300*        Flat byte view of the scan work area, for the Upsi-0
009400*        debug dump when a run's frontier looks suspiciously
009500*        small.
009600*
009700 01  WS-First-Flag-Work.
009800     03  Ws-First-Right-Switch pic x value "Y".
009900         88  Ws-First-Right       value "Y".
010000     03  Ws-First-Left-Switch  pic x value "Y".
010100         88  Ws-First-Left        value "Y".
010200     03  Filler                 pic x(02).
010300 01  WS-First-Flag-Tbl  redefines WS-First-Flag-Work.
010400     03  Ws-First-Flag-Item    pic x
010500                                occurs 2 times
010600                                indexed by Ws-Ff-Idx.
010700*        Lets Aa013-Reset-First-Flags below clear both
010800*        "first kept point" guards with one indexed loop
010900*        instead of two discrete Move statements.
011000*
011100 77  Ws-Pareto-Count-Wk   pic 9(4) comp.
011200*
011300 01  WS-Frontier-Echo.
011400     03  Ws-Fe-Min-Idx        pic 9(4) comp.
011500     03  Ws-Fe-Pareto-Count   pic 9(4) comp.
011600     03  Filler               pic x(02).
011700 01  WS-Frontier-Echo-X  redefines WS-Frontier-Echo
011800                            pic x(10).
011900*        Flat byte view of the final min-index / pareto-count
012000*        pair, for the Upsi-0 debug echo in Aa014 below.
012100*
012200 linkage                 section.
012300*========================
012400*
012500 copy "lkpareto.cob".
012600*
012700 procedure division using LK-Pareto-Control
012800                          WS-Ensemble-Work-Table.
012900*
013000 aa000-Main               section.
013100********************************
013200*    The table arrives sorted ascending by Wse-Renewable-Pct.
013300*    Step 1 - find the global minimum Lcoe point M.
013400*
013500     move     "N" to Wse-Pareto-Flag (1).
013600     move     1   to Ws-Min-Idx.
013700     move     Wse-Lcoe (1) to Ws-Min-Lcoe.
013800     perform  aa011-Check-One-For-Min
013900              varying Ws-Scan-Idx from 2 by 1
014000              until   Ws-Scan-Idx > Lk-Pa-Case-Count.
014100*
014200     move     zero to Ws-Pareto-Count-Wk.
014300     perform  aa012-Mark-One-Not-Pareto
014400              varying Ws-Scan-Idx from 1 by 1
014500              until   Ws-Scan-Idx > Lk-Pa-Case-Count.
014600     set      Wse-Pareto-Optimal (Ws-Min-Idx) to true.
014700     add      1 to Ws-Pareto-Count-Wk.
014800*
014900     perform  aa013-Reset-First-Flags
015000              varying Ws-Ff-Idx from 1 by 1
015100              until   Ws-Ff-Idx > 2.
015200*
015300     perform  bb010-Scan-Right thru cc010-Exit.
015400*
015500     move     Ws-Pareto-Count-Wk to Lk-Pa-Pareto-Count.
015600     if       Ec-Rerun-Requested
015700              perform aa014-Dump-Frontier-Echo
015800     end-if.
015900     go       to zz999-Goback.
016000*
016100 aa000-Exit.
016200     exit.
016300*
016400 aa014-Dump-Frontier-Echo  section.
016500**************************************
016600*
016700     move     Ws-Min-Idx         to Ws-Fe-Min-Idx.
016800     move     Ws-Pareto-Count-Wk to Ws-Fe-Pareto-Count.
016900     display  "ECPARETO FRONTIER ECHO " WS-Frontier-Echo-X.
017000*
017100 aa014-Exit.
017200     exit.
017300*
017400 aa011-Check-One-For-Min  section.
017500**********************************
017600*
017700     if       Wse-Lcoe (Ws-Scan-Idx) < Ws-Min-Lcoe
017800         move Ws-Scan-Idx          to Ws-Min-Idx
017900         move Wse-Lcoe (Ws-Scan-Idx) to Ws-Min-Lcoe
018000     end-if.
018100*
018200 aa011-Exit.
018300     exit.
018400*
018500 aa012-Mark-One-Not-Pareto  section.
018600************************************
018700*
018800     set      Wse-Not-Pareto (Ws-Scan-Idx) to true.
018900*
019000 aa012-Exit.
019100     exit.
019200*
019300 aa013-Reset-First-Flags  section.
019400**********************************
019500*    Resets both first-kept-point guards (right scan, left
019600*    scan) through the Ws-First-Flag-Tbl index view - one
019700*    pass instead of two discrete Move statements.
019800*
019900     move     "Y" to Ws-First-Flag-Item (Ws-Ff-Idx).
020000*
020100 aa013-Exit.
020200     exit.
020300*
020400 bb010-Scan-Right          section.
020500***********************************
020600*    Points with renewable pct strictly higher than M's,
020700*    scanned left to right (ascending renewable pct, table
020800*    is already in that order).  Keep a point iff its Lcoe is
020900*    at or below the best (lowest) Lcoe seen so far on this
021000*    side - first kept point may not be cheaper than M itself.
021100*
021200     move     Ws-Min-Lcoe to Ws-Best-Right-Lcoe.
021300     perform  bb011-Scan-One-Right
021400              varying Ws-Scan-Idx from 1 by 1
021500              until   Ws-Scan-Idx > Lk-Pa-Case-Count.
021600*
021700 bb010-Exit.
021800     exit.
021900*
022000 cc010-Scan-Left           section.
022100***********************************
022200*    Points with renewable pct strictly lower than M's,
022300*    scanned highest renewable pct down to lowest - same
022400*    keep rule, mirrored for the other side of the frontier.
022500*
022600     move     Ws-Min-Lcoe to Ws-Best-Left-Lcoe.
022700     perform  cc011-Scan-One-Left
022800              varying Ws-Scan-Idx from Lk-Pa-Case-Count
022900                   by -1
023000              until   Ws-Scan-Idx < 1.
023100*
023200 cc010-Exit.
023300     exit.
023400*
023500 bb011-Scan-One-Right  section.
023600*******************************
023700*
023800     if       Ws-Scan-Idx not = Ws-Min-Idx
023900          and Wse-Renewable-Pct (Ws-Scan-Idx)
024000                   > Wse-Renewable-Pct (Ws-Min-Idx)
024100         if   Wse-Lcoe (Ws-Scan-Idx) <= Ws-Best-Right-Lcoe
024200             if   not (Ws-First-Right
024300                   and Wse-Lcoe (Ws-Scan-Idx) <= Ws-Min-Lcoe)
024400                 set  Wse-Pareto-Optimal (Ws-Scan-Idx) to true
024500                 add  1 to Ws-Pareto-Count-Wk
024600                 move Wse-Lcoe (Ws-Scan-Idx)
024700                               to Ws-Best-Right-Lcoe
024800             end-if
024900             move "N" to Ws-First-Right-Switch
025000         end-if
025100     end-if.
025200*
025300 bb011-Exit.
025400     exit.
025500*
025600 cc011-Scan-One-Left  section.
025700******************************
025800*
025900     if       Ws-Scan-Idx not = Ws-Min-Idx
026000          and Wse-Renewable-Pct (Ws-Scan-Idx)
026100                   < Wse-Renewable-Pct (Ws-Min-Idx)
026200         if   Wse-Lcoe (Ws-Scan-Idx) <= Ws-Best-Left-Lcoe
026300             if   not (Ws-First-Left
026400                   and Wse-Lcoe (Ws-Scan-Idx) <= Ws-Min-Lcoe)
026500                 set  Wse-Pareto-Optimal (Ws-Scan-Idx) to true
026600                 add  1 to Ws-Pareto-Count-Wk
026700                 move Wse-Lcoe (Ws-Scan-Idx)
026800                               to Ws-Best-Left-Lcoe
026900             end-if
027000             move "N" to Ws-First-Left-Switch
027100         end-if
027200     end-if.
027300*
027400 cc011-Exit.
027500     exit.
027600*
027700 zz999-Goback              section.
027800***********************************
027900*
028000     goback.
