000100 fd  Config-File
000200     label records are standard
000300     record contains 61 characters.
000400 copy "wsdccfg.cob".
