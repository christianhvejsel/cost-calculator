000100*****************************************************
000200*                                                   *
000300*  Common Environment Division Entries For The      *
000400*     Energy Costing (Ec) Suite                     *
000500*****************************************************
000600* Replaces envdiv.cob used by the older payroll and
000700* ledger suites - this group of programs has its own
000800* printer/switch set up.
000900*
001000* 11/12/25 dwh - Created.
001100* 02/04/26 raf - Upsi-0 was coded as a data item with a nested
001200*                88, compiler rejects that - condition-name
001300*                now hung directly off the switch per the
001400*                Cobol manual, chapter 5.
001500*
001600 configuration             section.
001700 source-computer.          ec-host-system.
001800 object-computer.          ec-host-system.
001900 special-names.
002000     c01                   is Top-Of-Form
002100     class Ec-Numeric      is "0" thru "9"
002200     upsi-0                on status is Ec-Rerun-Requested
002300                            off status is Ec-No-Rerun.
