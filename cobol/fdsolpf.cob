000100 fd  Solar-Profile-File
000200     label records are standard
000300     record contains 20 characters.
000400 copy "wssolpf.cob".
