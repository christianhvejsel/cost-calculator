000100*****************************************************
000200*                                                   *
000300*  Financial & Capex/Opex Rate Constants            *
000400*     Used by eclcoslv (pro-forma) + ecwacc         *
000500*****************************************************
000600* Capex and O&M unit rates per the costing standards
000700* manual, section 7.  Hard-capex component build-ups
000800* are shown in the comments for audit - only the
000900* summed rate is carried in working storage.
001000*
001100* 14/12/25 dwh - Created.
001200* 30/01/26 ktm - Corrected Ec-Capex-Sysint-Kw, was
001300*                400 should be 410 per mgr memo 26/01/26.
001400* 19/03/26 raf - Added Ec-Macrs-Schedule table for the
001500*                5 yr Macrs depreciation run, replacing
001600*                the straight-line stub used on trial runs.
001700*
001800 01  EC-Financial-Constants.
001900     03  Ec-Capex-Rates.
002000*            Modules .220 Inverters .050 Racking .180
002100*            Bos .120 Labor .200 = .770 $/W-Dc.
002200         05  Ec-Capex-Solar-Per-W    pic 9v9(3) comp-3
002300                                     value 0.770.
002400*            Units 200 Bos 40 Labor 20 = 260 $/Kwh.
002500         05  Ec-Capex-Bess-Per-Kwh   pic 9(3)v99 comp-3
002600                                     value 260.00.
002700*            800 + 200 + 150 = 1150 $/Kw.
002800         05  Ec-Capex-Gen-Eng-Per-Kw pic 9(4)v99 comp-3
002900                                     value 1150.00.
003000*            635 + 150 + 100 = 885 $/Kw.
003100         05  Ec-Capex-Gen-Tur-Per-Kw pic 9(4)v99 comp-3
003200                                     value 885.00.
003300*            300 + 50 + 60 = 410 $/Kw-Load.
003400         05  Ec-Capex-Sysint-Kw      pic 9(4)v99 comp-3
003500                                     value 410.00.
003600*            Soft cost pct of hard capex, see mgr memo.
003700         05  Ec-Capex-Soft-Pct       pic 99v99   comp-3
003800                                     value 11.80.
003900     03  Ec-Om-Rates.
004000         05  Ec-Om-Fuel-Per-Mmbtu    pic 9v99     comp-3
004100                                     value 5.00.
004200         05  Ec-Om-Fuel-Esc-Pct      pic 9v99     comp-3
004300                                     value 3.00.
004400         05  Ec-Om-Solar-Fixed-Kw    pic 9(3)v99  comp-3
004500                                     value 11.00.
004600         05  Ec-Om-Bess-Fixed-Kw     pic 9(3)v99  comp-3
004700                                     value 2.50.
004800         05  Ec-Om-Bos-Fixed-Kw      pic 9(3)v99  comp-3
004900                                     value 6.00.
005000         05  Ec-Om-Gen-Fixed-Eng-Kw  pic 9(3)v99  comp-3
005100                                     value 10.00.
005200         05  Ec-Om-Gen-Fixed-Tur-Kw  pic 9(3)v99  comp-3
005300                                     value 15.00.
005400         05  Ec-Om-Gen-Var-Eng-Kwh   pic 9v9(4)   comp-3
005500                                     value 0.0250.
005600         05  Ec-Om-Gen-Var-Tur-Kwh   pic 9v9(4)   comp-3
005700                                     value 0.0050.
005800         05  Ec-Om-Soft-Pct          pic 9v99     comp-3
005900                                     value 0.25.
006000         05  Ec-Om-Escalator-Pct     pic 9v99     comp-3
006100                                     value 2.50.
006200     03  Ec-Finance-Rates.
006300         05  Ec-Fin-Cost-Of-Debt-Pct pic 99v9    comp-3
006400                                     value 7.5.
006500         05  Ec-Fin-Leverage-Pct     pic 99v9    comp-3
006600                                     value 70.0.
006700         05  Ec-Fin-Debt-Term-Yrs    pic 99      comp-3
006800                                     value 20.
006900         05  Ec-Fin-Cost-Of-Eqty-Pct pic 99v9    comp-3
007000                                     value 11.0.
007100         05  Ec-Fin-Itc-Pct          pic 99v9    comp-3
007200                                     value 30.0.
007300         05  Ec-Fin-Tax-Rate-Pct     pic 99v9    comp-3
007400                                     value 21.0.
007500         05  Ec-Fin-Construct-Yrs    pic 9       comp-3
007600                                     value 2.
007700     03  Ec-Macrs-Schedule.
007800*            5 yr Macrs, pct of depreciable basis, by
007900*            operating year.  Years 7 thru 20 are zero.
008000*            Held as discrete named elements (not an
008100*            Occurs) so each yr's pct can carry its own
008200*            Value clause - redefined as a table where used.
008300         05  Ec-Macrs-Yr-01        pic 99v99  comp-3
008400                                   value 20.00.
008500         05  Ec-Macrs-Yr-02        pic 99v99  comp-3
008600                                   value 32.00.
008700         05  Ec-Macrs-Yr-03        pic 99v99  comp-3
008800                                   value 19.20.
008900         05  Ec-Macrs-Yr-04        pic 99v99  comp-3
009000                                   value 11.52.
009100         05  Ec-Macrs-Yr-05        pic 99v99  comp-3
009200                                   value 11.52.
009300         05  Ec-Macrs-Yr-06        pic 99v99  comp-3
009400                                   value 5.76.
009500         05  Ec-Macrs-Yr-07-20     pic 99v99  comp-3
009600                                   occurs 14 times
009700                                   value zero.
009800     03  Filler                    pic x(02).
